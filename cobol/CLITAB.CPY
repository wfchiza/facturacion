000100******************************************************************
000200*    COPYBOOK    :  CLITAB.CPY                                   *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  TABLA EN MEMORIA DE CLIENTES - CARGADA UNA    *
000500*                   VEZ POR CORRIDA DESDE CLIFILE Y ORDENADA POR  *
000600*                   CEDULA-CLIENTE PARA SEARCH ALL (SEPARADA DEL  *
000700*                   LAYOUT DE CLIFILE PARA QUE UN COPY DENTRO DE  *
000800*                   LA FD NO ARRASTRE ESTA TABLA AL BUFFER DEL    *
000900*                   ARCHIVO).                                    *
001000*    AUTOR       :  C. RUIZ                                      *
001100*    FECHA-ORIG  :  1991-03-04                                   *
001200*----------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001500*    ---------- ------- ---------- ------------------------------*
001600*    1991-03-04 CR      -          VERSION ORIGINAL (SEPARADA    *
001700*                                  DEL LAYOUT DE CLIFILE).       *
001800******************************************************************
001900 01  TB-CLIENTES.
002000     05  TB-CLI-TOTAL            PIC 9(5)  COMP.
002050     05  FILLER                  PIC X(01).
002100     05  TB-CLI-ENTRADA OCCURS 1 TO 3000 TIMES
002200                         DEPENDING ON TB-CLI-TOTAL
002300                         ASCENDING KEY IS TB-CLI-CEDULA
002400                         INDEXED BY IX-CLIENTE.
002500         10  TB-CLI-CEDULA       PIC X(13).
002600         10  TB-CLI-APELLIDOS    PIC X(60).
002700         10  TB-CLI-NOMBRES      PIC X(60).
002800         10  TB-CLI-DIRECCION    PIC X(100).
002900