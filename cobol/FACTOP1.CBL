000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CREA-FACTURA.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-13.
000600 DATE-COMPILED.  1991-03-13.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  ABRE UNA FACTURA TEMPORAL EN MEMORIA (FECHA  *
001000*                   DE EMISION Y DETALLE VACIO) Y LE ASIGNA EL   *
001100*                   CLIENTE INDICADO EN EL REGISTRO 'C' DEL      *
001200*                   ARCHIVO TRANSACCIONAL. CORRESPONDE A LOS     *
001300*                   PASOS 1 Y 2 DEL FLUJO DE FACTURACION.        *
001400*----------------------------------------------------------------*
001500*    HISTORIAL DE CAMBIOS                                        *
001600*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001700*    ---------- ------- ---------- ------------------------------*
001800*    1991-03-13 CR      -          VERSION ORIGINAL.             *
001900*    1998-11-09 MRG     Y2K-030    FECHA-SISTEMA PASA DE AAMMDD  *
002000*                                  A CCYYMMDD (ANIO DE 4         *
002100*                                  DIGITOS).                     *
002200*    2002-03-20 LT      SR-0940    SE VALIDA CEDULA EN BLANCO    *
002300*                                  ANTES DE BUSCAR EN LA TABLA   *
002400*                                  DE CLIENTES (SR-0940).        *
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 77  WS-CEDULA-BLANCO            PIC X(13) VALUE SPACES.
003300 LINKAGE SECTION.
003400 01  FECHA-SISTEMA.
003500     05  S-ANIO                  PIC 9(04).
003600     05  S-MES                   PIC 9(02).
003700     05  S-DIA                   PIC 9(02).
003800*
003900******************************************************************
004000*    REDEFINICION DE LA FECHA DEL SISTEMA COMO UN SOLO CAMPO     *
004100*    CCYYMMDD, USADA PARA CARGAR TMP-FECHA-EMISION DE UN SOLO    *
004200*    MOVE EN LUGAR DE TRES.                                      *
004300******************************************************************
004400 01  FECHA-SISTEMA-R REDEFINES FECHA-SISTEMA.
004500     05  FS-FECHA-COMPUESTA      PIC 9(08).
004600 COPY FACCTMP.
004700*
004800******************************************************************
004900*    REDEFINICION DE LA FACTURA TEMPORAL PARA EXPONER EL ANIO/   *
005000*    MES/DIA DE EMISION POR SEPARADO (VALIDACIONES DE FIN DE     *
005100*    MES Y TRAZAS DE DEPURACION).                                *
005200******************************************************************
005300 01  WS-EMISION-DESGLOSE REDEFINES WS-FACTURA-TMP.
005400     05  FILLER                  PIC X(13).
005500     05  WSE-ANIO                PIC 9(04).
005600     05  WSE-MES                 PIC 9(02).
005700     05  WSE-DIA                 PIC 9(02).
005800     05  FILLER                  PIC X(61).
005900 COPY CLITAB REPLACING ==TB-CLIENTES== BY ==LK-TABLA-CLIENTES==.
006000 01  TR-CEDULA-CLIENTE           PIC X(13).
006100*
006200******************************************************************
006300*    REDEFINICION NUMERICA DE LA CEDULA RECIBIDA, USADA SOLO     *
006400*    PARA LAS TRAZAS DE DEPURACION.                              *
006500******************************************************************
006600 01  TR-CEDULA-NUMERICA REDEFINES TR-CEDULA-CLIENTE.
006700     05  TR-CEDULA-9             PIC 9(13).
006800 COPY MENSCOPY.
006900 PROCEDURE DIVISION USING FECHA-SISTEMA
007000                          WS-FACTURA-TMP
007100                          LK-TABLA-CLIENTES
007200                          TR-CEDULA-CLIENTE
007300                          WS-RESULTADO-OPERACION.
007400 0000-INICIO.
007500     PERFORM 1000-CREA-TEMPORAL.
007600     PERFORM 2000-ASIGNA-CLIENTE.
007700     GOBACK.
007800*
007900 1000-CREA-TEMPORAL.
008000*    LA FACTURA TEMPORAL VIVE SOLO EN MEMORIA MIENTRAS SE ARMA -
008100*    NO HAY E/S DE ARCHIVOS EN ESTE PARRAFO.
008200     MOVE FS-FECHA-COMPUESTA TO TMP-FECHA-EMISION.
008300     MOVE 0 TO TMP-SUBTOTAL TMP-BASE-CERO
008400                TMP-VALOR-IVA TMP-TOTAL.
008500     MOVE SPACES TO TMP-CEDULA-CLIENTE TMP-NUMERO-FACTURA.
008600     MOVE "N" TO TMP-CLIENTE-ASIGNADO.
008700     MOVE "N" TO TMP-FACTURA-GRABADA.
008800*
008900 2000-ASIGNA-CLIENTE.
009000*    NO SE ASIGNA CLIENTE SI LA CEDULA VIENE VACIA O SI NO
009100*    APARECE EN LA TABLA DE CLIENTES - SE RECHAZA LA TRANSACCION.
009200     MOVE "0" TO RES-CODIGO.
009300     MOVE SPACES TO RES-MENSAJE.
009400     IF TR-CEDULA-CLIENTE = WS-CEDULA-BLANCO
009500         MOVE "9" TO RES-CODIGO
009600         MOVE MENS-SIN-CEDULA TO RES-MENSAJE
009700     ELSE
009800         SET IX-CLIENTE TO 1
009900         SEARCH ALL TB-CLI-ENTRADA
010000             AT END
010100                 MOVE "9" TO RES-CODIGO
010200                 MOVE MENS-CLIENTE-NO-EXISTE TO RES-MENSAJE
010300             WHEN TB-CLI-CEDULA (IX-CLIENTE) = TR-CEDULA-CLIENTE
010400                 MOVE TR-CEDULA-CLIENTE TO TMP-CEDULA-CLIENTE
010500                 MOVE "S" TO TMP-CLIENTE-ASIGNADO
010600         END-SEARCH
010700     END-IF.
