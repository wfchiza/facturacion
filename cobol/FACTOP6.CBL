000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LISTA-REFERENCIA.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-20.
000600 DATE-COMPILED.  1991-03-20.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  LISTADOS DE REFERENCIA DE SOLO LECTURA PARA  *
001000*                   CONSULTA (CLIENTES, PARAMETROS Y FACTURAS)   *
001100*                   Y BUSQUEDA PUNTUAL DE UN CLIENTE O UN        *
001200*                   PRODUCTO POR SU LLAVE. NO MODIFICA NINGUN    *
001300*                   ARCHIVO - ES UN PROGRAMA DE SOLO LECTURA.    *
001400*----------------------------------------------------------------*
001500*    HISTORIAL DE CAMBIOS                                        *
001600*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001700*    ---------- ------- ---------- ------------------------------*
001800*    1991-03-20 CR      -          VERSION ORIGINAL (SOLO        *
001900*                                  LISTA-CLIENTES Y               *
002000*                                  LISTA-PARAMETROS).             *
002100*    1994-05-11 CR      SR-0398    SE AGREGA LISTA-FACTURAS      *
002200*                                  PARA REVISION DE FACTURAS      *
002300*                                  YA GRABADAS (SR-0398).         *
002400*    1998-09-22 MRG     Y2K-014    REVISION Y2K: FECHA-EMISION    *
002500*                                  YA VIENE EN CCYYMMDD DESDE      *
002600*                                  FACCABFILE, SIN CAMBIO AQUI.   *
002700*    2003-05-27 LT      SR-0977    SE AGREGAN BUSCA-CLIENTE Y     *
002800*                                  BUSCA-PRODUCTO PARA LA         *
002900*                                  PANTALLA DE CONSULTA RAPIDA    *
003000*                                  (SR-0977).                     *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CLIFILE ASSIGN TO "CLIFILE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-CLIFILE-STATUS.
004100     SELECT PRODFILE ASSIGN TO "PRODFILE"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-PRODFILE-STATUS.
004400     SELECT PARMFILE ASSIGN TO "PARMFILE"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PARMFILE-STATUS.
004700     SELECT FACCABFILE ASSIGN TO "FACCABFILE"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FACCAB-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CLIFILE
005300     LABEL RECORD IS STANDARD.
005400 COPY CLICOPY.
005500 FD  PRODFILE
005600     LABEL RECORD IS STANDARD.
005700 COPY PRODCOPY.
005800 FD  PARMFILE
005900     LABEL RECORD IS STANDARD.
006000 COPY PARMCOPY.
006100 FD  FACCABFILE
006200     LABEL RECORD IS STANDARD.
006300 COPY FACCCOPY.
006400 WORKING-STORAGE SECTION.
006500 77  WS-CLIFILE-STATUS           PIC X(02) VALUE SPACES.
006600     88  WS-CLIFILE-OK           VALUE "00".
006700     88  WS-CLIFILE-EOF          VALUE "10".
006800 77  WS-PRODFILE-STATUS          PIC X(02) VALUE SPACES.
006900     88  WS-PRODFILE-OK          VALUE "00".
007000     88  WS-PRODFILE-EOF         VALUE "10".
007100 77  WS-PARMFILE-STATUS          PIC X(02) VALUE SPACES.
007200     88  WS-PARMFILE-OK          VALUE "00".
007300     88  WS-PARMFILE-EOF         VALUE "10".
007400 77  WS-FACCAB-STATUS            PIC X(02) VALUE SPACES.
007500     88  WS-FACCAB-OK            VALUE "00".
007600     88  WS-FACCAB-EOF           VALUE "10".
007650 77  WS-CLIENTE-HALLADO          PIC X(01) VALUE "N".
007660     88  WS-CLI-HALLADO-SI       VALUE "S".
007670 77  WS-PRODUCTO-HALLADO         PIC X(01) VALUE "N".
007680     88  WS-PRO-HALLADO-SI       VALUE "S".
007700 01  WS-SUBS.
007800     05  SB-POS                  PIC 9(05) COMP VALUE 0.
007900     05  SB-ORIGEN               PIC 9(05) COMP VALUE 0.
008000     05  SB-DESTINO              PIC 9(05) COMP VALUE 0.
008100     05  FILLER                  PIC X(01).
008200 COPY CLITAB.
008300*
008400******************************************************************
008500*    LLAVE COMPUESTA FECHA-EMISION/NUMERO-FACTURA PARA ORDENAR    *
008600*    EL LISTADO DE FACTURAS EN FORMA DESCENDENTE, MAS RECIENTE    *
008700*    PRIMERO (SR-0398).                                          *
008800******************************************************************
008900 01  TB-FACTURAS.
009000     05  TB-FAC-TOTAL            PIC 9(5)  COMP.
009050     05  FILLER                  PIC X(01).
009100     05  TB-FAC-ENTRADA OCCURS 1 TO 5000 TIMES
009200                         DEPENDING ON TB-FAC-TOTAL
009300                         INDEXED BY IX-FACTURA.
009400         10  TB-FAC-LLAVE.
009500             15  TB-FAC-FECHA    PIC 9(08).
009600             15  TB-FAC-NUMERO   PIC X(09).
009700         10  TB-FAC-CEDULA       PIC X(13).
009800         10  TB-FAC-SUBTOTAL     PIC 9(09)V9(2).
009900         10  TB-FAC-VALOR-IVA    PIC 9(09)V9(2).
010000         10  TB-FAC-TOTAL-FAC    PIC 9(09)V9(2).
010100 LINKAGE SECTION.
010200*
010300******************************************************************
010400*    CODIGO DE OPERACION SOLICITADA POR EL PROGRAMA LLAMADOR      *
010500*    SOBRE LOS LISTADOS DE CONSULTA (CLIENTES, PARAMETROS,        *
010550*    FACTURAS) Y LAS BUSQUEDAS PUNTUALES DE CLIENTE/PRODUCTO.     *
010600******************************************************************
010700 01  TR-OPERACION-REF            PIC X(01).
010800     88  TR-OPER-LISTA-CLI       VALUE "C".
010900     88  TR-OPER-LISTA-PAR       VALUE "P".
011000     88  TR-OPER-LISTA-FAC       VALUE "F".
011100     88  TR-OPER-BUSCA-CLI       VALUE "B".
011200     88  TR-OPER-BUSCA-PRO       VALUE "Q".
011300 01  TR-CEDULA-CLIENTE           PIC X(13).
011400 01  TR-CODIGO-PRODUCTO          PIC 9(09).
011500*
011600******************************************************************
011700*    RESULTADO DE BUSCA-CLIENTE/BUSCA-PRODUCTO - SE LLENA SOLO    *
011800*    CUANDO LA OPERACION LO REQUIERE.                             *
011900******************************************************************
012000 01  TR-CLIENTE-ENCONTRADO.
012100     05  TRC-APELLIDOS           PIC X(60).
012200     05  TRC-NOMBRES             PIC X(60).
012300     05  TRC-DIRECCION           PIC X(100).
012310*
012320******************************************************************
012330*    REDEFINICION DEL CLIENTE HALLADO COMO UN SOLO CAMPO DE       *
012340*    TEXTO PARA LA TRAZA DE DEPURACION (DISPLAY DE UNA VARIABLE). *
012350******************************************************************
012360 01  TR-CLIENTE-TEXTO REDEFINES TR-CLIENTE-ENCONTRADO.
012370     05  TRCT-TEXTO              PIC X(220).
012400 01  TR-PRODUCTO-ENCONTRADO.
012500     05  TRP-NOMBRE              PIC X(60).
012600     05  TRP-EXISTENCIA          PIC 9(09).
012700     05  TRP-PRECIO              PIC 9(09)V9(2).
012710*
012720******************************************************************
012730*    REDEFINICION DEL PRODUCTO HALLADO COMO UN SOLO CAMPO DE      *
012740*    TEXTO PARA LA TRAZA DE DEPURACION (DISPLAY DE UNA VARIABLE). *
012750******************************************************************
012760 01  TR-PRODUCTO-TEXTO REDEFINES TR-PRODUCTO-ENCONTRADO.
012770     05  TRPT-TEXTO              PIC X(80).
012800 COPY MENSCOPY.
012900 PROCEDURE DIVISION USING TR-OPERACION-REF
013000                          TR-CEDULA-CLIENTE
013100                          TR-CODIGO-PRODUCTO
013200                          TR-CLIENTE-ENCONTRADO
013300                          TR-PRODUCTO-ENCONTRADO
013400                          WS-RESULTADO-OPERACION.
013500 0000-INICIO.
013600     MOVE "0" TO RES-CODIGO.
013700     MOVE SPACES TO RES-MENSAJE.
013800     EVALUATE TRUE
013900         WHEN TR-OPER-LISTA-CLI
014000             PERFORM 1000-LISTA-CLIENTES
014100         WHEN TR-OPER-LISTA-PAR
014200             PERFORM 2000-LISTA-PARAMETROS
014300         WHEN TR-OPER-LISTA-FAC
014400             PERFORM 3000-LISTA-FACTURAS
014500         WHEN TR-OPER-BUSCA-CLI
014600             PERFORM 4000-BUSCA-CLIENTE
014700         WHEN TR-OPER-BUSCA-PRO
014800             PERFORM 5000-BUSCA-PRODUCTO
014900         WHEN OTHER
015000             MOVE "9" TO RES-CODIGO
015100             MOVE MENS-SIN-CODIGO-PROD TO RES-MENSAJE
015200     END-EVALUATE.
015300     GOBACK.
015400*
015500 1000-LISTA-CLIENTES.
015600*    LISTADO DE REFERENCIA POR APELLIDOS ASCENDENTE - SOLO TRAZA
015700*    DISPLAY, NO HAY REPORTE IMPRESO (VER FACTOP5).
015800     MOVE 0 TO TB-CLI-TOTAL.
015900     OPEN INPUT CLIFILE.
016000     PERFORM 1010-CARGA-UN-CLIENTE THRU 1010-EXIT
016100         UNTIL WS-CLIFILE-EOF.
016200     CLOSE CLIFILE.
016300     PERFORM 1030-MUESTRA-UN-CLIENTE THRU 1030-EXIT
016400         VARYING SB-POS FROM 1 BY 1
016500             UNTIL SB-POS > TB-CLI-TOTAL.
016600*
016700 1010-CARGA-UN-CLIENTE.
016800     READ CLIFILE
016900         AT END
017000             SET WS-CLIFILE-EOF TO TRUE
017100         NOT AT END
017200             PERFORM 1020-INSERTA-POR-APELLIDO
017300     END-READ.
017400 1010-EXIT.
017500     EXIT.
017600*
017700 1020-INSERTA-POR-APELLIDO.
017800     MOVE 1 TO SB-POS.
017900     PERFORM 1021-AVANZA-POSICION THRU 1021-EXIT
018000         UNTIL SB-POS > TB-CLI-TOTAL
018100            OR TB-CLI-APELLIDOS (SB-POS) NOT < CLI-APELLIDOS.
018200     IF SB-POS > TB-CLI-TOTAL
018300         CONTINUE
018400     ELSE
018500         PERFORM 1022-DESPLAZA-UNA THRU 1022-EXIT
018600             VARYING SB-DESTINO FROM TB-CLI-TOTAL BY -1
018700                 UNTIL SB-DESTINO < SB-POS
018800     END-IF.
018900     ADD 1 TO TB-CLI-TOTAL.
019000     MOVE CLI-CEDULA-CLIENTE  TO TB-CLI-CEDULA (SB-POS).
019100     MOVE CLI-APELLIDOS       TO TB-CLI-APELLIDOS (SB-POS).
019200     MOVE CLI-NOMBRES         TO TB-CLI-NOMBRES (SB-POS).
019300     MOVE CLI-DIRECCION       TO TB-CLI-DIRECCION (SB-POS).
019400*
019500 1021-AVANZA-POSICION.
019600     ADD 1 TO SB-POS.
019700 1021-EXIT.
019800     EXIT.
019900*
020000 1022-DESPLAZA-UNA.
020100     COMPUTE SB-ORIGEN = SB-DESTINO + 1.
020200     MOVE TB-CLI-ENTRADA (SB-DESTINO) TO TB-CLI-ENTRADA (SB-ORIGEN).
020300 1022-EXIT.
020400     EXIT.
020500*
020600 1030-MUESTRA-UN-CLIENTE.
020700     DISPLAY "CLIENTE " TB-CLI-CEDULA (SB-POS) " "
020800             TB-CLI-APELLIDOS (SB-POS) (1:30) " "
020900             TB-CLI-NOMBRES (SB-POS) (1:30).
021000 1030-EXIT.
021100     EXIT.
021200*
021300 2000-LISTA-PARAMETROS.
021400*    LISTADO SIN ORDEN PARTICULAR - SE MUESTRA EN EL ORDEN FISICO
021500*    DE PARMFILE, TAL COMO SE ENCUENTRA.
021600     OPEN INPUT PARMFILE.
021700     PERFORM 2010-MUESTRA-UN-PARAMETRO THRU 2010-EXIT
021800         UNTIL WS-PARMFILE-EOF.
021900     CLOSE PARMFILE.
022000*
022100 2010-MUESTRA-UN-PARAMETRO.
022200     READ PARMFILE
022300         AT END
022400             SET WS-PARMFILE-EOF TO TRUE
022500         NOT AT END
022600             DISPLAY "PARAMETRO " PAR-NOMBRE-PARAMETRO (1:20) " "
022700                     PAR-VALOR-PARAMETRO (1:20)
022800     END-READ.
022900 2010-EXIT.
023000     EXIT.
023100*
023200 3000-LISTA-FACTURAS.
023300*    LISTADO DE FACTURAS YA GRABADAS, MAS RECIENTE PRIMERO (FECHA
023400*    DE EMISION DESCENDENTE, LUEGO NUMERO DE FACTURA DESCENDENTE).
023500     MOVE 0 TO TB-FAC-TOTAL.
023600     OPEN INPUT FACCABFILE.
023700     PERFORM 3010-CARGA-UNA-FACTURA THRU 3010-EXIT
023800         UNTIL WS-FACCAB-EOF.
023900     CLOSE FACCABFILE.
024000     PERFORM 3030-MUESTRA-UNA-FACTURA THRU 3030-EXIT
024100         VARYING SB-POS FROM 1 BY 1
024200             UNTIL SB-POS > TB-FAC-TOTAL.
024300*
024400 3010-CARGA-UNA-FACTURA.
024500     READ FACCABFILE
024600         AT END
024700             SET WS-FACCAB-EOF TO TRUE
024800         NOT AT END
024900             PERFORM 3020-INSERTA-DESCENDENTE
025000     END-READ.
025100 3010-EXIT.
025200     EXIT.
025300*
025400 3020-INSERTA-DESCENDENTE.
025500     MOVE 1 TO SB-POS.
025600     PERFORM 3021-AVANZA-POSICION THRU 3021-EXIT
025700         UNTIL SB-POS > TB-FAC-TOTAL
025800            OR (FCB-FECHA-EMISION > TB-FAC-FECHA (SB-POS))
025900            OR (FCB-FECHA-EMISION = TB-FAC-FECHA (SB-POS)
026000                AND FCB-NUMERO-FACTURA > TB-FAC-NUMERO (SB-POS)).
026100     IF SB-POS > TB-FAC-TOTAL
026200         CONTINUE
026300     ELSE
026400         PERFORM 3022-DESPLAZA-UNA THRU 3022-EXIT
026500             VARYING SB-DESTINO FROM TB-FAC-TOTAL BY -1
026600                 UNTIL SB-DESTINO < SB-POS
026700     END-IF.
026800     ADD 1 TO TB-FAC-TOTAL.
026900     MOVE FCB-FECHA-EMISION   TO TB-FAC-FECHA (SB-POS).
027000     MOVE FCB-NUMERO-FACTURA  TO TB-FAC-NUMERO (SB-POS).
027100     MOVE FCB-CEDULA-CLIENTE  TO TB-FAC-CEDULA (SB-POS).
027200     MOVE FCB-SUBTOTAL        TO TB-FAC-SUBTOTAL (SB-POS).
027300     MOVE FCB-VALOR-IVA       TO TB-FAC-VALOR-IVA (SB-POS).
027400     MOVE FCB-TOTAL           TO TB-FAC-TOTAL-FAC (SB-POS).
027500*
027600 3021-AVANZA-POSICION.
027700     ADD 1 TO SB-POS.
027800 3021-EXIT.
027900     EXIT.
028000*
028100 3022-DESPLAZA-UNA.
028200     COMPUTE SB-ORIGEN = SB-DESTINO + 1.
028300     MOVE TB-FAC-ENTRADA (SB-DESTINO) TO TB-FAC-ENTRADA (SB-ORIGEN).
028400 3022-EXIT.
028500     EXIT.
028600*
028700 3030-MUESTRA-UNA-FACTURA.
028800     DISPLAY "FACTURA " TB-FAC-NUMERO (SB-POS) " "
028900             TB-FAC-FECHA (SB-POS) " "
029000             TB-FAC-TOTAL-FAC (SB-POS).
029100 3030-EXIT.
029200     EXIT.
029300*
029400 4000-BUSCA-CLIENTE.
029500*    BUSQUEDA PUNTUAL DE UN CLIENTE POR CEDULA - RECORRIDO
029600*    SECUENCIAL DE CLIFILE, NO REQUIERE LA TABLA ORDENADA.
029700     MOVE SPACES TO TR-CLIENTE-ENCONTRADO.
029750     MOVE "N" TO WS-CLIENTE-HALLADO.
029800     OPEN INPUT CLIFILE.
029900     PERFORM 4010-BUSCA-UN-CLIENTE THRU 4010-EXIT
030000         UNTIL WS-CLIFILE-EOF OR WS-CLI-HALLADO-SI.
030100     CLOSE CLIFILE.
030200     IF NOT WS-CLI-HALLADO-SI
030300         MOVE "9" TO RES-CODIGO
030400         MOVE MENS-CLIENTE-NO-EXISTE TO RES-MENSAJE
030500     END-IF.
030600*
030700 4010-BUSCA-UN-CLIENTE.
030800     READ CLIFILE
030900         AT END
031000             SET WS-CLIFILE-EOF TO TRUE
031100         NOT AT END
031200             IF CLI-CEDULA-CLIENTE = TR-CEDULA-CLIENTE
031300                 MOVE "S" TO WS-CLIENTE-HALLADO
031400                 MOVE CLI-APELLIDOS  TO TRC-APELLIDOS
031500                 MOVE CLI-NOMBRES    TO TRC-NOMBRES
031600                 MOVE CLI-DIRECCION  TO TRC-DIRECCION
031700             END-IF
031800     END-READ.
031900 4010-EXIT.
032000     EXIT.
032100*
032200 5000-BUSCA-PRODUCTO.
032300*    BUSQUEDA PUNTUAL DE UN PRODUCTO POR CODIGO - RECORRIDO
032400*    SECUENCIAL DE PRODFILE, NO REQUIERE LA TABLA ORDENADA.
032500     MOVE SPACES TO TR-PRODUCTO-ENCONTRADO.
032550     MOVE "N" TO WS-PRODUCTO-HALLADO.
032600     OPEN INPUT PRODFILE.
032700     PERFORM 5010-BUSCA-UN-PRODUCTO THRU 5010-EXIT
032800         UNTIL WS-PRODFILE-EOF OR WS-PRO-HALLADO-SI.
032900     CLOSE PRODFILE.
033000     IF NOT WS-PRO-HALLADO-SI
033100         MOVE "9" TO RES-CODIGO
033200         MOVE MENS-PRODUCTO-NO-EXISTE TO RES-MENSAJE
033300     END-IF.
033400*
033500 5010-BUSCA-UN-PRODUCTO.
033600     READ PRODFILE
033700         AT END
033800             SET WS-PRODFILE-EOF TO TRUE
033900         NOT AT END
034000             IF PRO-CODIGO-PRODUCTO = TR-CODIGO-PRODUCTO
034100                 MOVE "S" TO WS-PRODUCTO-HALLADO
034200                 MOVE PRO-NOMBRE       TO TRP-NOMBRE
034300                 MOVE PRO-EXISTENCIA   TO TRP-EXISTENCIA
034400                 MOVE PRO-PRECIO-UNITARIO TO TRP-PRECIO
034500             END-IF
034600     END-READ.
034700 5010-EXIT.
034800     EXIT.
034900*
