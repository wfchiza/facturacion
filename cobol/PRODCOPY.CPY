000100******************************************************************
000200*    COPYBOOK    :  PRODCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DEL MAESTRO DE PRODUCTOS (PRODFILE).  *
000500*    AUTOR       :  C. RUIZ                                      *
000600*    FECHA-ORIG  :  1991-03-06                                   *
000700*----------------------------------------------------------------*
000800*    HISTORIAL DE CAMBIOS                                        *
000900*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001000*    ---------- ------- ---------- ------------------------------*
001100*    1991-03-06 CR      -          VERSION ORIGINAL.             *
001200*    1995-02-14 CR      SR-0518    SE AGREGA PRO-TIENE-IMPUESTO  *
001300*                                  (BANDERA S/N DE IVA).         *
001400*    1998-09-10 MRG     Y2K-014    REVISION Y2K: SIN FECHAS EN   *
001500*                                  ESTE REGISTRO.                *
001600*    2001-06-19 LT      SR-0850    PRECIO-UNITARIO AMPLIADO A    *
001700*                                  9(9)V99 POR INFLACION.        *
001800******************************************************************
001900 01  REG-PRODUCTO.
002000     05  PRO-CODIGO-PRODUCTO     PIC 9(9).
002100     05  PRO-NOMBRE              PIC X(60).
002200     05  PRO-DESCRIPCION         PIC X(200).
002300     05  PRO-EXISTENCIA          PIC 9(9).
002400     05  PRO-PRECIO-UNITARIO     PIC 9(9)V9(2).
002500     05  PRO-TIENE-IMPUESTO      PIC X(01).
002600         88  PRO-CON-IVA         VALUE "S".
002700         88  PRO-SIN-IVA         VALUE "N".
002800     05  FILLER                  PIC X(08).
002900*
003000******************************************************************
003100*    REDEFINICION DEL PRECIO PARA SEPARAR ENTERO Y CENTAVOS,     *
003200*    USADA POR LOS REPORTES DE VERIFICACION EN PANTALLA.        *
003300******************************************************************
003400 01  PRO-PRECIO-DESGLOSE REDEFINES REG-PRODUCTO.
003500     05  FILLER                  PIC X(69).
003600     05  FILLER                  PIC X(200).
003700     05  FILLER                  PIC X(09).
003800     05  PRO-PRECIO-ENTERO       PIC 9(9).
003900     05  PRO-PRECIO-CENTAVOS     PIC 9(2).
004000     05  FILLER                  PIC X(09).
004100