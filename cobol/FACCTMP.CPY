000100******************************************************************
000200*    COPYBOOK    :  FACCTMP.CPY                                  *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  FACTURA TEMPORAL - AREA DE TRABAJO EN MEMORIA*
000500*                   USADA MIENTRAS SE ARMA LA FACTURA (PASOS 1 A *
000600*                   4 DEL FLUJO). NO ES REGISTRO DE ARCHIVO - SE *
000700*                   PASA POR LINKAGE ENTRE FACTOP1/OP2/OP3/OP4.  *
000800*    AUTOR       :  C. RUIZ                                      *
000900*    FECHA-ORIG  :  1991-03-13                                   *
001000*----------------------------------------------------------------*
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001300*    ---------- ------- ---------- ------------------------------*
001400*    1991-03-13 CR      -          VERSION ORIGINAL (SEPARADA    *
001500*                                  DEL LAYOUT DE FACCABFILE).    *
001600*    2004-02-09 LT      SR-1102    SE AGREGA INDICADOR DE        *
001700*                                  FACTURA YA GRABADA PARA       *
001800*                                  EVITAR DOBLE GRABACION.       *
001900******************************************************************
002000 01  WS-FACTURA-TMP.
002100     05  TMP-CEDULA-CLIENTE      PIC X(13).
002200     05  TMP-FECHA-EMISION       PIC 9(08).
002300     05  TMP-SUBTOTAL            PIC 9(09)V9(2).
002400     05  TMP-BASE-CERO           PIC 9(09)V9(2).
002500     05  TMP-VALOR-IVA           PIC 9(09)V9(2).
002600     05  TMP-TOTAL               PIC 9(09)V9(2).
002700     05  TMP-CLIENTE-ASIGNADO    PIC X(01) VALUE "N".
002800         88  TMP-CLIENTE-OK      VALUE "S".
002900     05  TMP-FACTURA-GRABADA     PIC X(01) VALUE "N".
003000         88  TMP-YA-GRABADA      VALUE "S".
003100     05  TMP-NUMERO-FACTURA      PIC X(09).
003200     05  FILLER                  PIC X(05).
003300