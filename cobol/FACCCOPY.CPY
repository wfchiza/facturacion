000100******************************************************************
000200*    COPYBOOK    :  FACCCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DE LA CABECERA DE FACTURA (FACCABFILE)*
000500*    AUTOR       :  C. RUIZ                                      *
000600*    FECHA-ORIG  :  1991-03-09                                   *
000700*----------------------------------------------------------------*
000800*    HISTORIAL DE CAMBIOS                                        *
000900*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001000*    ---------- ------- ---------- ------------------------------*
001100*    1991-03-09 CR      -          VERSION ORIGINAL.             *
001200*    1993-04-01 CR      SR-0308    SE AGREGA BASE-CERO PARA      *
001300*                                  VENTAS EXENTAS DE IVA (NO SE  *
001400*                                  CALCULA POR AHORA, QUEDA EN   *
001500*                                  CERO).                        *
001600*    1998-10-05 MRG     Y2K-030    FECHA-EMISION SE AMPLIA A     *
001700*                                  CCYYMMDD (8 DIGITOS).         *
001800******************************************************************
001900 01  REG-FACTURA-CAB.
002000     05  FCB-NUMERO-FACTURA      PIC X(09).
002100     05  FCB-CEDULA-CLIENTE      PIC X(13).
002200     05  FCB-FECHA-EMISION       PIC 9(08).
002300     05  FCB-FECHA-EMISION-R REDEFINES FCB-FECHA-EMISION.
002400         10  FCB-EMISION-ANIO    PIC 9(04).
002500         10  FCB-EMISION-MES     PIC 9(02).
002600         10  FCB-EMISION-DIA     PIC 9(02).
002700     05  FCB-SUBTOTAL            PIC 9(09)V9(2).
002800     05  FCB-BASE-CERO           PIC 9(09)V9(2).
002900     05  FCB-VALOR-IVA           PIC 9(09)V9(2).
003000     05  FCB-TOTAL               PIC 9(09)V9(2).
003100     05  FILLER                  PIC X(06).
003200