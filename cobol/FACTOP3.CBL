000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GRABA-FACTURA.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-15.
000600 DATE-COMPILED.  1991-03-15.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  GRABA EN DEFINITIVO LA FACTURA TEMPORAL:      *
001000*                   VALIDA QUE TENGA CLIENTE Y DETALLE Y QUE NO   *
001100*                   HAYA SIDO GRABADA ANTES, LE ASIGNA EL         *
001200*                   NUMERO CORRELATIVO, RECALCULA LOS TOTALES     *
001300*                   POR ULTIMA VEZ, NUMERA LAS LINEAS DE DETALLE  *
001400*                   Y ESCRIBE LA CABECERA Y EL DETALLE EN         *
001500*                   FACCABFILE Y FACDETFILE. CORRESPONDE AL       *
001600*                   PASO 4 DEL FLUJO DE FACTURACION.              *
001700*----------------------------------------------------------------*
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
002000*    ---------- ------- ---------- ------------------------------*
002100*    1991-03-15 CR      -          VERSION ORIGINAL.             *
002200*    1994-06-02 CR      SR-0455    EL NUMERO DE FACTURA SE ARMA  *
002300*                                  A PARTIR DEL PARAMETRO        *
002400*                                  cont_facturas EN LUGAR DE UN  *
002500*                                  CAMPO FIJO DEL PROGRAMA.      *
002600*    1998-11-16 MRG     Y2K-030    FECHA-EMISION YA VIENE EN     *
002700*                                  CCYYMMDD DESDE FACTOP1, NO SE *
002800*                                  TOCA AQUI.                    *
002900*    2004-02-09 LT      SR-1102    SE RECHAZA LA GRABACION SI EL *
003000*                                  PARAMETRO DE CONTADOR NO      *
003100*                                  EXISTE, EN LUGAR DE GRABAR    *
003200*                                  CON NUMERO EN BLANCO          *
003300*                                  (SR-1102, CLIENTE COBRAMEDIC).*
003400*    2007-08-30 LT      SR-1247    SE VALIDA QUE LA FACTURA NO   *
003500*                                  SE HAYA GRABADO DOS VECES     *
003600*                                  (DOBLE ENTER DEL DIGITADOR).  *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FACCABFILE ASSIGN TO "FACCABFILE"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FACCAB-STATUS.
004700     SELECT FACDETFILE ASSIGN TO "FACDETFILE"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FACDET-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  FACCABFILE
005300     LABEL RECORD IS STANDARD.
005400 COPY FACCCOPY.
005500 FD  FACDETFILE
005600     LABEL RECORD IS STANDARD.
005700 COPY FACDCOPY.
005800 WORKING-STORAGE SECTION.
005900 77  WS-FACCAB-STATUS            PIC X(02) VALUE SPACES.
006000     88  WS-FACCAB-OK            VALUE "00".
006100 77  WS-FACDET-STATUS            PIC X(02) VALUE SPACES.
006200     88  WS-FACDET-OK            VALUE "00".
006300*
006400******************************************************************
006500*    AREA DE TRABAJO PARA ARMAR EL NUMERO DE FACTURA A PARTIR     *
006600*    DEL CONTADOR NUMERICO cont_facturas: EL NUMERO SE GUARDA     *
006700*    COMO TEXTO ALINEADO A LA IZQUIERDA, SIN CEROS A LA           *
006800*    IZQUIERDA Y SIN ANCHO FIJO OBLIGATORIO.                      *
006900******************************************************************
007000 01  WS-CONSECUTIVO-AREA.
007100     05  WS-CONSECUTIVO-EDITADO  PIC Z(8)9.
007200     05  WS-CONSECUTIVO-TEXTO    PIC X(09) VALUE SPACES.
007300     05  FILLER                  PIC X(02).
007400 01  WS-SUBS.
007500     05  SB-POS-ORIGEN           PIC 9(02) COMP VALUE 0.
007600     05  SB-POS-DESTINO          PIC 9(02) COMP VALUE 0.
007700     05  SB-DET-LINEA            PIC 9(03) COMP VALUE 0.
007800     05  FILLER                  PIC X(01).
007900 LINKAGE SECTION.
008000 COPY FACCTMP.
008100 COPY FACDTMP.
008200 COPY PARMCOPY.
008250 COPY PARMTAB.
008300 COPY MENSCOPY.
008400 PROCEDURE DIVISION USING WS-FACTURA-TMP
008500                          TB-DETALLE-TMP
008600                          TB-PARAMETROS
008700                          WS-RESULTADO-OPERACION.
008800 0000-INICIO.
008900     PERFORM 4000-VALIDA-GUARDAR.
009000     IF RES-OK
009100         PERFORM 4100-FIJA-FECHA
009200         PERFORM 4200-CONSECUTIVO-FACTURA
009300     END-IF.
009400     IF RES-OK
009500         PERFORM 4300-RECALCULA-FINAL
009600         PERFORM 4400-NUMERA-DETALLES
009700         PERFORM 4500-GRABA-CABECERA
009800         PERFORM 4600-GRABA-DETALLES
009900         PERFORM 4700-MARCA-GRABADA
010000     END-IF.
010100     GOBACK.
010200*
010300 4000-VALIDA-GUARDAR.
010400*    UNA FACTURA YA GRABADA NO SE VUELVE A GRABAR (SR-1247).
010500     MOVE "0" TO RES-CODIGO.
010600     MOVE SPACES TO RES-MENSAJE.
010700     IF TMP-YA-GRABADA
010800         MOVE "9" TO RES-CODIGO
010900         MOVE MENS-YA-GRABADA TO RES-MENSAJE
011000     ELSE
011100*        NO SE GRABA UNA FACTURA SIN CLIENTE ASIGNADO O SIN
011150*        NINGUNA LINEA DE DETALLE.
011400         IF NOT TMP-CLIENTE-OK OR TB-DET-TOTAL = 0
011410             MOVE "9" TO RES-CODIGO
011420             MOVE MENS-FACTURA-VACIA TO RES-MENSAJE
011600         END-IF
011700     END-IF.
011800*
011900 4100-FIJA-FECHA.
012000*    LA FECHA DE EMISION YA QUEDO FIJADA AL CREAR LA FACTURA
012100*    TEMPORAL (FACTOP1, PASO 1) Y NO SE VUELVE A TOCAR AQUI -
012200*    EL PARRAFO QUEDA COMO PUNTO UNICO DE CONTROL POR SI ALGUN
012300*    DIA SE PIDE REFRESCARLA A LA FECHA DE GRABACION.
012400     CONTINUE.
012500*
012600 4200-CONSECUTIVO-FACTURA.
012700*    EL NUMERO DE FACTURA SALE DEL PARAMETRO cont_facturas,
012800*    INCREMENTADO EN UNO, Y SE GUARDA COMO TEXTO ALINEADO A LA
012900*    IZQUIERDA (SIN CEROS NI ESPACIOS A LA IZQUIERDA). SI EL
013000*    PARAMETRO NO EXISTE SE RECHAZA TODA LA GRABACION (SR-1102).
013200     SET IX-PARAMETRO TO 1.
013300     SEARCH ALL TB-PAR-ENTRADA
013400         AT END
013500             MOVE "9" TO RES-CODIGO
013600             MOVE MENS-PARAM-FALTANTE TO RES-MENSAJE
013700         WHEN TB-PAR-NOMBRE (IX-PARAMETRO) = PARM-NOM-CONT-FAC
013800             ADD 1 TO TB-PAR-VALOR-N (IX-PARAMETRO)
013900             MOVE TB-PAR-VALOR-N (IX-PARAMETRO)
014000                                     TO WS-CONSECUTIVO-EDITADO
014100             PERFORM 4210-FORMATEA-CONSECUTIVO
014200             MOVE WS-CONSECUTIVO-TEXTO TO TMP-NUMERO-FACTURA
014300     END-SEARCH.
014400*
014500 4210-FORMATEA-CONSECUTIVO.
014600*    QUITA LOS ESPACIOS A LA IZQUIERDA DEL CAMPO EDITADO SIN
014700*    USAR FUNCIONES INTRINSECAS - SOLO PARA ESO SE HIZO ESTE
014800*    PARRAFO (VER TAMBIEN 4220/4230).
014900     MOVE SPACES TO WS-CONSECUTIVO-TEXTO.
015000     MOVE 1 TO SB-POS-ORIGEN.
015100     PERFORM 4220-AVANZA-BLANCO THRU 4220-EXIT
015200         UNTIL SB-POS-ORIGEN > 9
015300            OR WS-CONSECUTIVO-EDITADO (SB-POS-ORIGEN:1) NOT = SPACE.
015400     MOVE 1 TO SB-POS-DESTINO.
015500     PERFORM 4230-COPIA-UN-CARACTER THRU 4230-EXIT
015600         VARYING SB-POS-ORIGEN FROM SB-POS-ORIGEN BY 1
015700             UNTIL SB-POS-ORIGEN > 9.
015800 4210-EXIT.
015900     EXIT.
016000*
016100 4220-AVANZA-BLANCO.
016200     ADD 1 TO SB-POS-ORIGEN.
016300 4220-EXIT.
016400     EXIT.
016500*
016600 4230-COPIA-UN-CARACTER.
016700     MOVE WS-CONSECUTIVO-EDITADO (SB-POS-ORIGEN:1)
016800                             TO WS-CONSECUTIVO-TEXTO (SB-POS-DESTINO:1).
016900     ADD 1 TO SB-POS-DESTINO.
017000 4230-EXIT.
017100     EXIT.
017200*
017300 4300-RECALCULA-FINAL.
017400*    ULTIMO RECALCULO DE SUBTOTAL/IVA/TOTAL ANTES DE GRABAR, POR
017500*    SI SE AGREGO UNA LINEA DESPUES DEL ULTIMO RECALCULO EN
017600*    AGREGA-DETALLE.
017700     CALL "CALCULA-FACTURA" USING WS-FACTURA-TMP
017800                                  TB-DETALLE-TMP
017900                                  TB-PARAMETROS.
018000*
018100 4400-NUMERA-DETALLES.
018200*    CADA LINEA DE DETALLE RECIBE UN NUMERO CORRELATIVO PROPIO,
018300*    TOMADO DE cont_facturas_det, EN EL ORDEN EN QUE FUE
018400*    AGREGADA A LA LISTA (NO EN ORDEN DE CODIGO DE PRODUCTO).
018600     SET IX-PARAMETRO TO 1.
018700     SEARCH ALL TB-PAR-ENTRADA
018800         AT END
018900             MOVE "9" TO RES-CODIGO
019000             MOVE MENS-PARAM-FALTANTE TO RES-MENSAJE
019100         WHEN TB-PAR-NOMBRE (IX-PARAMETRO) = PARM-NOM-CONT-DET
019200             PERFORM 4410-NUMERA-UNA-LINEA THRU 4410-EXIT
019300                 VARYING SB-DET-LINEA FROM 1 BY 1
019400                     UNTIL SB-DET-LINEA > TB-DET-TOTAL
019500     END-SEARCH.
019600*
019700 4410-NUMERA-UNA-LINEA.
019800     ADD 1 TO TB-PAR-VALOR-N (IX-PARAMETRO).
019900     MOVE TB-PAR-VALOR-N (IX-PARAMETRO)
020000                         TO TB-DET-NUMERO-DET (SB-DET-LINEA).
020100 4410-EXIT.
020200     EXIT.
020300*
020400 4500-GRABA-CABECERA.
020500     MOVE TMP-NUMERO-FACTURA TO FCB-NUMERO-FACTURA.
020600     MOVE TMP-CEDULA-CLIENTE TO FCB-CEDULA-CLIENTE.
020700     MOVE TMP-FECHA-EMISION  TO FCB-FECHA-EMISION.
020800     MOVE TMP-SUBTOTAL       TO FCB-SUBTOTAL.
020900     MOVE TMP-BASE-CERO      TO FCB-BASE-CERO.
021000     MOVE TMP-VALOR-IVA      TO FCB-VALOR-IVA.
021100     MOVE TMP-TOTAL          TO FCB-TOTAL.
021200     OPEN EXTEND FACCABFILE.
021300     WRITE REG-FACTURA-CAB.
021400     CLOSE FACCABFILE.
021500*
021600 4600-GRABA-DETALLES.
021700     OPEN EXTEND FACDETFILE.
021800     PERFORM 4610-GRABA-UNA-LINEA THRU 4610-EXIT
021900         VARYING SB-DET-LINEA FROM 1 BY 1
022000             UNTIL SB-DET-LINEA > TB-DET-TOTAL.
022100     CLOSE FACDETFILE.
022200*
022300 4610-GRABA-UNA-LINEA.
022400     MOVE TB-DET-NUMERO-DET (SB-DET-LINEA)
022500                             TO FDT-NUMERO-FACTURA-DET.
022600     MOVE TMP-NUMERO-FACTURA TO FDT-NUMERO-FACTURA.
022700     MOVE TB-DET-CODIGO-PROD (SB-DET-LINEA) TO FDT-CODIGO-PRODUCTO.
022800     MOVE TB-DET-CANTIDAD (SB-DET-LINEA)    TO FDT-CANTIDAD.
022900     MOVE TB-DET-PRECIO-VENTA (SB-DET-LINEA)
023000                             TO FDT-PRECIO-UNIT-VENTA.
023100     WRITE REG-FACTURA-DET.
023200 4610-EXIT.
023300     EXIT.
023400*
023500 4700-MARCA-GRABADA.
023600*    DE AQUI EN ADELANTE UN NUEVO INTENTO DE GRABAR ESTA MISMA
023700*    FACTURA TEMPORAL SERA RECHAZADO.
023800     MOVE "S" TO TMP-FACTURA-GRABADA.
