000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AGREGA-DETALLE.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-14.
000600 DATE-COMPILED.  1991-03-14.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  VALIDA Y AGREGA UNA LINEA DE DETALLE (CODIGO *
001000*                   DE PRODUCTO/CANTIDAD) A LA FACTURA TEMPORAL, *
001100*                   CONGELANDO EL PRECIO DE VENTA AL MOMENTO DE  *
001200*                   AGREGAR LA LINEA, Y RECALCULA LOS TOTALES DE *
001300*                   LA CABECERA SOBRE TODO EL DETALLE ACUMULADO. *
001400*                   CORRESPONDE AL PASO 3 DEL FLUJO DE           *
001500*                   FACTURACION.                                 *
001600*----------------------------------------------------------------*
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001900*    ---------- ------- ---------- ------------------------------*
002000*    1991-03-14 CR      -          VERSION ORIGINAL.             *
002100*    1996-01-15 CR      SR-0601    EL PRECIO DE VENTA SE TOMA    *
002200*                                  DEL MAESTRO DE PRODUCTOS EN   *
002300*                                  EL MOMENTO DE AGREGAR LA      *
002400*                                  LINEA Y YA NO SE VUELVE A     *
002500*                                  LEER AL GRABAR (SR-0601).     *
002600*    2004-02-09 LT      SR-1102    SE AGREGA MENSAJE PROPIO      *
002700*                                  PARA PRODUCTO INEXISTENTE     *
002800*                                  (ANTES QUEDABA SIN GRABAR SIN *
002900*                                  AVISO).                       *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 77  WS-PROD-ENCONTRADO          PIC X(01) VALUE "N".
003800     88  WS-PROD-OK              VALUE "S".
003900 01  WS-DET-NUEVO.
004000     05  WS-DET-CODIGO           PIC 9(09).
004100     05  WS-DET-CANTIDAD         PIC 9(05).
004200     05  WS-DET-PRECIO           PIC 9(09)V9(2).
004300*
004400******************************************************************
004500*    REDEFINICION DE LA LINEA NUEVA COMO UN SOLO CAMPO PARA      *
004600*    LAS TRAZAS DE DEPURACION (DISPLAY DE UNA SOLA VARIABLE).    *
004700******************************************************************
004800 01  WS-DET-NUEVO-TEXTO REDEFINES WS-DET-NUEVO.
004900     05  WSDT-TEXTO              PIC X(18).
005000 LINKAGE SECTION.
005100 COPY FACCTMP.
005200 COPY FACDTMP.
005300 COPY PRODTAB REPLACING ==TB-PRODUCTOS== BY ==LK-TABLA-PRODUCTOS==.
005400 COPY PARMCOPY.
005450 COPY PARMTAB.
005500 01  TR-CODIGO-PRODUCTO          PIC 9(09).
005600 01  TR-CANTIDAD                 PIC 9(05).
005700*
005800******************************************************************
005900*    REDEFINICION DE CODIGO/CANTIDAD RECIBIDOS COMO UN SOLO      *
006000*    GRUPO PARA VALIDACION CONJUNTA EN LAS TRAZAS DE PRUEBA.     *
006100******************************************************************
006200 01  TR-LINEA-COMPUESTA REDEFINES TR-CODIGO-PRODUCTO.
006300     05  TR-CODIGO-COMPUESTO     PIC 9(09).
006400 COPY MENSCOPY.
006500 PROCEDURE DIVISION USING WS-FACTURA-TMP
006600                          TB-DETALLE-TMP
006700                          LK-TABLA-PRODUCTOS
006800                          TB-PARAMETROS
006900                          TR-CODIGO-PRODUCTO
007000                          TR-CANTIDAD
007100                          WS-RESULTADO-OPERACION.
007200 0000-INICIO.
007300     MOVE "0" TO RES-CODIGO.
007400     MOVE SPACES TO RES-MENSAJE.
007500     PERFORM 3000-VALIDA-DETALLE.
007600     IF RES-OK
007700         PERFORM 3100-BUSCA-PRODUCTO
007800     END-IF.
007900     IF RES-OK
008000         PERFORM 3200-CONSTRUYE-DETALLE
008100         PERFORM 3300-RECALCULA
008200     END-IF.
008300     GOBACK.
008400*
008500 3000-VALIDA-DETALLE.
008600*    SE RECHAZA LA LINEA SI EL CODIGO DE PRODUCTO NO VIENE O NO
008700*    ES NUMERICO, O SI LA CANTIDAD NO VIENE O ES CERO.
008800     IF TR-CODIGO-PRODUCTO NOT NUMERIC
008900         MOVE "9" TO RES-CODIGO
009000         MOVE MENS-SIN-CODIGO-PROD TO RES-MENSAJE
009100     ELSE
009200         IF TR-CANTIDAD NOT NUMERIC OR TR-CANTIDAD = 0
009300             MOVE "9" TO RES-CODIGO
009400             MOVE MENS-SIN-CANTIDAD TO RES-MENSAJE
009500         END-IF
009600     END-IF.
009700*
009800 3100-BUSCA-PRODUCTO.
009900     MOVE "N" TO WS-PROD-ENCONTRADO.
010000     SET IX-PRODUCTO TO 1.
010100     SEARCH ALL TB-PRO-ENTRADA
010200         AT END
010300             MOVE "9" TO RES-CODIGO
010400             MOVE MENS-PRODUCTO-NO-EXISTE TO RES-MENSAJE
010500         WHEN TB-PRO-CODIGO (IX-PRODUCTO) = TR-CODIGO-PRODUCTO
010600             MOVE "S" TO WS-PROD-ENCONTRADO
010700             MOVE TB-PRO-CODIGO (IX-PRODUCTO)   TO WS-DET-CODIGO
010800             MOVE TB-PRO-PRECIO (IX-PRODUCTO)   TO WS-DET-PRECIO
010900     END-SEARCH.
011000*
011100 3200-CONSTRUYE-DETALLE.
011200*    EL PRECIO SE CONGELA AL MOMENTO DE AGREGAR LA LINEA (SE
011300*    TOMA UNA FOTOGRAFIA DEL PRECIO DEL MAESTRO EN ESE INSTANTE),
011400*    NO SE VUELVE A LEER DEL MAESTRO AL GRABAR LA FACTURA.
011500     MOVE TR-CANTIDAD TO WS-DET-CANTIDAD.
011600     ADD 1 TO TB-DET-TOTAL.
011700     MOVE 0                TO TB-DET-NUMERO-DET (TB-DET-TOTAL).
011800     MOVE WS-DET-CODIGO    TO TB-DET-CODIGO-PROD (TB-DET-TOTAL).
011900     MOVE WS-DET-CANTIDAD  TO TB-DET-CANTIDAD (TB-DET-TOTAL).
012000     MOVE WS-DET-PRECIO    TO TB-DET-PRECIO-VENTA (TB-DET-TOTAL).
012100     MOVE 0                TO TB-DET-EXTENSION (TB-DET-TOTAL).
012200*
012300 3300-RECALCULA.
012400*    RECALCULA SUBTOTAL/IVA/TOTAL SOBRE TODO EL DETALLE
012500*    ACUMULADO HASTA AHORA (VER CALCULA-FACTURA).
012600     CALL "CALCULA-FACTURA" USING WS-FACTURA-TMP
012700                                  TB-DETALLE-TMP
012800                                  TB-PARAMETROS.
