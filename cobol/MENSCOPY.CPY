000100******************************************************************
000200*    COPYBOOK    :  MENSCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  AREA COMPARTIDA DE MENSAJE/ESTADO DEVUELTO   *
000500*                   POR LOS SUBPROGRAMAS DE FACTURACION.         *
000600*    AUTOR       :  C. RUIZ                                      *
000700*    FECHA-ORIG  :  1991-03-11                                   *
000800******************************************************************
000900 01  WS-RESULTADO-OPERACION.
001000     05  RES-CODIGO              PIC X(01).
001100         88  RES-OK              VALUE "0".
001200         88  RES-ERROR           VALUE "9".
001300     05  RES-MENSAJE             PIC X(60).
001350     05  FILLER                  PIC X(05).
001400*
001500******************************************************************
001600*    LITERALES DE ERROR DEVUELTOS POR LOS SUBPROGRAMAS AL         *
001650*    RECHAZAR UNA TRANSACCION DE FACTURACION O DE CATALOGO.       *
001700******************************************************************
001800 01  MENS-ERRORES.
001900     05  MENS-SIN-CEDULA         PIC X(60) VALUE
002000         "Error debe especificar la cedula del cliente.".
002100     05  MENS-CLIENTE-NO-EXISTE  PIC X(60) VALUE
002200         "Error al asignar cliente.".
002300     05  MENS-SIN-CODIGO-PROD    PIC X(60) VALUE
002400         "Error debe especificar el codigo del producto.".
002500     05  MENS-SIN-CANTIDAD       PIC X(60) VALUE
002600         "Error debe especificar la cantidad del producto.".
002700     05  MENS-PRODUCTO-NO-EXISTE PIC X(60) VALUE
002800         "Error el producto no existe.".
002900     05  MENS-FACTURA-VACIA      PIC X(60) VALUE
003000         "Error la factura no tiene detalle o no tiene cliente.".
003100     05  MENS-YA-GRABADA         PIC X(60) VALUE
003200         "Error la factura ya fue guardada.".
003300     05  MENS-PARAM-FALTANTE     PIC X(60) VALUE
003400         "Error no se encontro el parametro de contador.".
003410     05  MENS-PRODUCTO-DUPLICADO PIC X(60) VALUE
003420         "Error ya existe un producto con ese codigo.".
003430     05  FILLER                  PIC X(10).
