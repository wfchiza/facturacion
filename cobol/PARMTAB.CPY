000100******************************************************************
000200*    COPYBOOK    :  PARMTAB.CPY                                  *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  TABLA EN MEMORIA DE PARAMETROS - CARGADA     *
000500*                   UNA VEZ POR CORRIDA DESDE PARMFILE Y         *
000600*                   REGRABADA COMPLETA AL FINAL DEL PROCESO      *
000700*                   BATCH (SEPARADA DEL LAYOUT DE PARMFILE PARA  *
000800*                   QUE UN COPY DENTRO DE LA FD NO ARRASTRE ESTA *
000900*                   TABLA AL BUFFER DEL ARCHIVO).                *
001000*    AUTOR       :  C. RUIZ                                      *
001100*    FECHA-ORIG  :  2004-02-09                                   *
001200*----------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001500*    ---------- ------- ---------- ------------------------------*
001600*    2004-02-09 LT      SR-1102    VERSION ORIGINAL (SEPARADA    *
001700*                                  DE PARMCOPY.CPY).             *
001800******************************************************************
001900 01  TB-PARAMETROS.
002000     05  TB-PAR-TOTAL            PIC 9(3)  COMP.
002100     05  TB-PAR-ENTRADA OCCURS 1 TO 100 TIMES
002200                         DEPENDING ON TB-PAR-TOTAL
002300                         ASCENDING KEY IS TB-PAR-NOMBRE
002400                         INDEXED BY IX-PARAMETRO.
002500         10  TB-PAR-NOMBRE       PIC X(30).
002600         10  TB-PAR-VALOR        PIC X(30).
002700         10  TB-PAR-VALOR-9 REDEFINES TB-PAR-VALOR.
002800             15  FILLER          PIC X(12).
002900             15  TB-PAR-VALOR-N  PIC 9(18).
