000100******************************************************************
000200*    COPYBOOK    :  CLICOPY.CPY                                  *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DEL MAESTRO DE CLIENTES (CLIFILE).    *
000500*    AUTOR       :  C. RUIZ                                      *
000600*    FECHA-ORIG  :  1991-03-04                                   *
000700*----------------------------------------------------------------*
000800*    HISTORIAL DE CAMBIOS                                        *
000900*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001000*    ---------- ------- ---------- ------------------------------*
001100*    1991-03-04 CR      -          VERSION ORIGINAL (MAESTRO     *
001200*                                  CLIENTES DE FACTURACION).     *
001300*    1994-11-18 CR      SR-0412    SE AMPLIA DIRECCION A X(100)  *
001400*                                  PARA DIRECCIONES LARGAS.      *
001500*    1998-08-02 MRG     Y2K-009    REVISION Y2K: SIN CAMPOS DE   *
001600*                                  FECHA EN ESTE REGISTRO, NO SE *
001700*                                  REQUIRIO CAMBIO.              *
001800*    2003-05-27 LT      SR-0977    FILLER FINAL AMPLIADO PARA    *
001900*                                  DEJAR ESPACIO DE CRECIMIENTO. *
002000******************************************************************
002100 01  REG-CLIENTE.
002200     05  CLI-CEDULA-CLIENTE      PIC X(13).
002300     05  CLI-APELLIDOS           PIC X(60).
002400     05  CLI-NOMBRES             PIC X(60).
002500     05  CLI-DIRECCION           PIC X(100).
002600     05  FILLER                  PIC X(10).
002700