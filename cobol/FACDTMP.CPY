000100******************************************************************
000200*    COPYBOOK    :  FACDTMP.CPY                                  *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  TABLA EN MEMORIA DE LINEAS DE LA FACTURA     *
000500*                   TEMPORAL MIENTRAS SE ARMA (PASOS 3 Y 4 DEL   *
000600*                   FLUJO). NO ES REGISTRO DE ARCHIVO - SE PASA  *
000700*                   POR LINKAGE ENTRE FACTOP2/OP3/OP4.           *
000800*    AUTOR       :  C. RUIZ                                      *
000900*    FECHA-ORIG  :  1991-03-09                                   *
001000*----------------------------------------------------------------*
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001300*    ---------- ------- ---------- ------------------------------*
001400*    1991-03-09 CR      -          VERSION ORIGINAL (SEPARADA    *
001500*                                  DEL LAYOUT DE FACDETFILE).    *
001600*    1998-09-21 MRG     Y2K-014    SIN CAMPOS DE FECHA, NO SE    *
001700*                                  VIO AFECTADA POR EL Y2K.      *
001800******************************************************************
001900 01  TB-DETALLE-TMP.
002000*    LA TABLA SE LLENA EN EL ORDEN EN QUE LAS LINEAS SE VAN
002100*    AGREGANDO A LA FACTURA - EL ORDEN DE LA LISTA ES EL ORDEN
002200*    DE NUMERACION AL GRABAR, NO EL ORDEN DEL CODIGO DE PRODUCTO.
002300     05  TB-DET-TOTAL            PIC 9(3)  COMP.
002350     05  FILLER                  PIC X(01).
002400     05  TB-DET-LINEA OCCURS 1 TO 200 TIMES
002500                         DEPENDING ON TB-DET-TOTAL
002600                         INDEXED BY IX-DETALLE.
002700         10  TB-DET-NUMERO-DET   PIC 9(09).
002800         10  TB-DET-CODIGO-PROD  PIC 9(09).
002900         10  TB-DET-CANTIDAD     PIC 9(05).
003000         10  TB-DET-PRECIO-VENTA PIC 9(09)V9(2).
003100         10  TB-DET-EXTENSION    PIC 9(09)V9(2).
003200