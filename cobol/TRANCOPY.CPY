000100******************************************************************
000200*    COPYBOOK    :  TRANCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DEL ARCHIVO TRANSACCIONAL DE ENTRADA  *
000500*                   (TRANFILE) QUE ALIMENTA LA CORRIDA BATCH DE  *
000600*                   FACTURACION. UN REGISTRO 'C' ABRE UNA        *
000700*                   FACTURA (CLIENTE); LOS REGISTROS 'L' QUE LE  *
000800*                   SIGUEN SON LAS LINEAS DE PRODUCTO/CANTIDAD   *
000900*                   HASTA EL SIGUIENTE 'C' O FIN DE ARCHIVO.     *
001000*    AUTOR       :  C. RUIZ                                      *
001100*    FECHA-ORIG  :  1991-03-11                                   *
001200*----------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001500*    ---------- ------- ---------- ------------------------------*
001600*    1991-03-11 CR      -          VERSION ORIGINAL.             *
001700******************************************************************
001800 01  REG-TRANSACCION.
001900     05  TR-TIPO-REGISTRO        PIC X(01).
002000         88  TR-ES-CABECERA      VALUE "C".
002100         88  TR-ES-LINEA         VALUE "L".
002200     05  TR-DATOS.
002300         10  TR-DATOS-CABECERA.
002400             15  TR-CEDULA-CLIENTE   PIC X(13).
002500             15  FILLER              PIC X(23).
002600         10  TR-DATOS-LINEA REDEFINES TR-DATOS-CABECERA.
002700             15  TR-CODIGO-PRODUCTO  PIC 9(09).
002800             15  TR-CANTIDAD         PIC 9(05).
002900             15  FILLER              PIC X(22).
003000