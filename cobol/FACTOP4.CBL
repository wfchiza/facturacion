000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CALCULA-FACTURA.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-12.
000600 DATE-COMPILED.  1991-03-12.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  RECALCULA SUBTOTAL, IVA Y TOTAL DE LA        *
001000*                   FACTURA TEMPORAL SOBRE TODA LA LISTA DE      *
001100*                   DETALLE ACUMULADA HASTA EL MOMENTO. SE       *
001200*                   INVOCA TANTO AL AGREGAR UNA LINEA (VER       *
001300*                   FACTOP2) COMO AL GRABAR LA FACTURA (VER      *
001400*                   FACTOP3), SIEMPRE RECALCULANDO DESDE CERO -  *
001500*                   NO ES UN ACUMULADOR INCREMENTAL.             *
001600*----------------------------------------------------------------*
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001900*    ---------- ------- ---------- ------------------------------*
002000*    1991-03-12 CR      -          VERSION ORIGINAL.             *
002100*    1993-04-01 CR      SR-0308    BASE-CERO AGREGADA, SIEMPRE   *
002200*                                  EN CERO (VENTAS EXENTAS NO SE *
002300*                                  CALCULAN EN ESTE PROGRAMA).   *
002400*    1998-11-02 MRG     Y2K-030    SIN CAMPOS DE FECHA, NO SE    *
002500*                                  VIO AFECTADO POR EL Y2K.      *
002600*    2004-02-09 LT      SR-1102    SI EL PARAMETRO valor_iva NO  *
002700*                                  SE ENCUENTRA SE ASUME 0%      *
002800*                                  (SR-1102, CLIENTE COBRAMEDIC).*
002850*    2008-04-14 LT      SR-1233    1500-BUSCA-IVA TOMABA EL       *
002860*                                  PORCENTAJE DE UN CAMPO SUELTO  *
002870*                                  (PAR-VALOR-9) EN VEZ DE LA     *
002880*                                  TB-PAR-VALOR-N DE LA TABLA     *
002890*                                  RECIBIDA, Y LEIA LOS DIGITOS   *
002895*                                  DEL LADO EQUIVOCADO DEL CAMPO  *
002896*                                  DE 30 - EL IVA SALIA SIEMPRE   *
002897*                                  EN CERO. CORREGIDO.            *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 77  WS-PORCENTAJE-IVA           PIC 9(3)V9(2) COMP-3 VALUE 0.
003700 77  WS-EXTENSION-LINEA          PIC 9(09)V9(2) VALUE 0.
003800 77  WS-SUBTOTAL-ACUM            PIC 9(11)V9(2) VALUE 0.
003900 01  WS-SUBS.
004000     05  SB-LINEA                PIC 9(3)  COMP  VALUE 0.
004050     05  FILLER                  PIC X(01).
004100*
004200******************************************************************
004300*    REDEFINICION DEL ACUMULADOR DE SUBTOTAL PARA VALIDAR        *
004400*    DESBORDE ANTES DE MOVERLO AL CAMPO DE 9(09)V99 DEL ENCABEZ. *
004500******************************************************************
004600 01  WS-SUBTOTAL-ACUM-R REDEFINES WS-SUBTOTAL-ACUM.
004700     05  WS-SUBTOTAL-MILLONES    PIC 9(02).
004800     05  WS-SUBTOTAL-RESTO       PIC 9(09)V9(2).
004900 LINKAGE SECTION.
004950 COPY FACCTMP.
005100 COPY FACDTMP REPLACING ==TB-DETALLE-TMP== BY ==LK-DETALLE-TMP==.
005200 COPY PARMCOPY.
005250 COPY PARMTAB.
005300 PROCEDURE DIVISION USING WS-FACTURA-TMP
005400                          LK-DETALLE-TMP
005500                          TB-PARAMETROS.
005800 0000-INICIO.
005900     PERFORM 1500-BUSCA-IVA.
006000     PERFORM 1000-CALCULA-SUBTOTAL.
006100     PERFORM 2000-CALCULA-IVA.
006200     PERFORM 3000-CALCULA-TOTAL.
006300     GOBACK.
006400*
006500 1500-BUSCA-IVA.
006600*    SI NO APARECE EL PARAMETRO valor_iva SE ASUME 0% Y SE SIGUE
006700*    ADELANTE - UNA FACTURA SIN IVA CONFIGURADO NO ES MOTIVO PARA
006750*    DETENER LA GRABACION, SOLO SE AVISA POR CONSOLA.
006800     MOVE 0 TO WS-PORCENTAJE-IVA.
006900     SET IX-PARAMETRO TO 1.
007000     SEARCH ALL TB-PAR-ENTRADA
007100         AT END
007200             DISPLAY "AVISO: PARAMETRO valor_iva NO ENCONTRADO, "
007300                     "SE ASUME 0%"
007400         WHEN TB-PAR-NOMBRE (IX-PARAMETRO) = PARM-NOM-IVA
007500*            EL VALOR NUMERICO VIVE EN LOS ULTIMOS 18 BYTES DEL
007550*            CAMPO DE 30 (TB-PAR-VALOR-N DE PARMTAB) - VER SR-1233.
007600             MOVE TB-PAR-VALOR-N (IX-PARAMETRO) TO WS-PORCENTAJE-IVA
007700     END-SEARCH.
007800*
007900 1000-CALCULA-SUBTOTAL.
008000*    EL SUBTOTAL ES LA SUMA DE LAS EXTENSIONES DE LINEA, CADA
008100*    UNA REDONDEADA A 2 DECIMALES ANTES DE SUMARSE.
008200     MOVE 0 TO WS-SUBTOTAL-ACUM.
008250     PERFORM 1010-SUMA-UNA-LINEA THRU 1010-EXIT
008260         VARYING SB-LINEA FROM 1 BY 1
008270             UNTIL SB-LINEA > TB-DET-TOTAL.
008900     MOVE WS-SUBTOTAL-ACUM TO TMP-SUBTOTAL.
009200     MOVE 0 TO TMP-BASE-CERO.
009250     GO TO 1000-EXIT.
009260 1010-SUMA-UNA-LINEA.
009270     COMPUTE WS-EXTENSION-LINEA ROUNDED =
009280             TB-DET-CANTIDAD (SB-LINEA) *
009290             TB-DET-PRECIO-VENTA (SB-LINEA).
009300     MOVE WS-EXTENSION-LINEA TO TB-DET-EXTENSION (SB-LINEA).
009310     ADD WS-EXTENSION-LINEA TO WS-SUBTOTAL-ACUM.
009320 1010-EXIT.
009330     EXIT.
009340 1000-EXIT.
009350     EXIT.
009360*
009400 2000-CALCULA-IVA.
009500*    EL VALOR DEL IVA ES EL SUBTOTAL POR EL PORCENTAJE ENTRE 100,
009600*    REDONDEADO A 2 DECIMALES.
009700     COMPUTE TMP-VALOR-IVA ROUNDED =
009800             TMP-SUBTOTAL * WS-PORCENTAJE-IVA / 100.
009900*
010000 3000-CALCULA-TOTAL.
010100     COMPUTE TMP-TOTAL ROUNDED = TMP-SUBTOTAL + TMP-VALOR-IVA.
