000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CONTROL-FACTURACION.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-11.
000600 DATE-COMPILED.  1991-03-11.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  PROGRAMA PRINCIPAL DE LA CORRIDA BATCH DE     *
001000*                   FACTURACION. CARGA LOS MAESTROS DE CLIENTES,  *
001100*                   PRODUCTOS Y PARAMETROS EN MEMORIA, LEE EL     *
001200*                   ARCHIVO TRANSACCIONAL (TRANFILE) REGISTRO A   *
001300*                   REGISTRO, Y VA LLAMANDO A LOS SUBPROGRAMAS    *
001400*                   DE CADA PASO DEL FLUJO DE FACTURACION SEGUN   *
001500*                   EL TIPO DE REGISTRO ('C' = CABECERA/CLIENTE,  *
001600*                   'L' = LINEA DE DETALLE). REEMPLAZA AL ANTIGUO *
001700*                   MENU INTERACTIVO DE OPCIONES - AQUI NO HAY    *
001800*                   PANTALLA, EL ARCHIVO DE TRANSACCIONES ES EL   *
001900*                   QUE MANDA.                                    *
002000*----------------------------------------------------------------*
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
002300*    ---------- ------- ---------- ------------------------------*
002400*    1991-03-11 CR      -          VERSION ORIGINAL (REEMPLAZA   *
002500*                                  AL MENU INTERACTIVO POR UN     *
002600*                                  CICLO CONTROLADO POR EL        *
002700*                                  ARCHIVO TRANSACCIONAL).        *
002800*    1994-06-02 CR      SR-0455    SE COORDINA CON GRABA-FACTURA  *
002900*                                  PARA QUE EL CONSECUTIVO SALGA  *
003000*                                  DEL PARAMETRO cont_facturas.   *
003100*    1998-11-09 MRG     Y2K-030    LA FECHA DEL SISTEMA SE TOMA   *
003200*                                  CON ACCEPT ... FROM DATE       *
003300*                                  YYYYMMDD (ANIO DE 4 DIGITOS)   *
003400*                                  EN LUGAR DE ACCEPT FROM DATE   *
003500*                                  (2 DIGITOS). SE PROPAGA A      *
003600*                                  CREA-FACTURA (Y2K-030).        *
003700*    2004-02-09 LT      SR-1102    LA TABLA DE PARAMETROS SE      *
003800*                                  REGRABA COMPLETA AL FINAL DE   *
003900*                                  LA CORRIDA PARA PERSISTIR LOS  *
004000*                                  CONTADORES CORRELATIVOS        *
004100*                                  ACTUALIZADOS POR GRABA-FACTURA *
004200*                                  (SR-1102, CLIENTE COBRAMEDIC). *
004300*    2007-08-30 LT      SR-1247    SI QUEDA UNA FACTURA ABIERTA   *
004400*                                  AL LLEGAR A FIN DE ARCHIVO SE  *
004500*                                  GRABA IGUAL ANTES DE TERMINAR  *
004600*                                  LA CORRIDA (SR-1247).          *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CLIFILE ASSIGN TO "CLIFILE"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-CLIFILE-STATUS.
005700     SELECT PRODFILE ASSIGN TO "PRODFILE"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PRODFILE-STATUS.
006000     SELECT PARMFILE ASSIGN TO "PARMFILE"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PARMFILE-STATUS.
006300     SELECT TRANFILE ASSIGN TO "TRANFILE"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TRANFILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CLIFILE
006900     LABEL RECORD IS STANDARD.
007000 COPY CLICOPY.
007100 FD  PRODFILE
007200     LABEL RECORD IS STANDARD.
007300 COPY PRODCOPY.
007400 FD  PARMFILE
007500     LABEL RECORD IS STANDARD.
007600 COPY PARMCOPY.
007700 FD  TRANFILE
007800     LABEL RECORD IS STANDARD.
007900 COPY TRANCOPY.
008000 WORKING-STORAGE SECTION.
008100 77  WS-CLIFILE-STATUS           PIC X(02) VALUE SPACES.
008200     88  WS-CLIFILE-OK           VALUE "00".
008300     88  WS-CLIFILE-EOF          VALUE "10".
008400 77  WS-PRODFILE-STATUS          PIC X(02) VALUE SPACES.
008500     88  WS-PRODFILE-OK          VALUE "00".
008600     88  WS-PRODFILE-EOF         VALUE "10".
008700 77  WS-PARMFILE-STATUS          PIC X(02) VALUE SPACES.
008800     88  WS-PARMFILE-OK          VALUE "00".
008900     88  WS-PARMFILE-EOF         VALUE "10".
009000 77  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
009100     88  WS-TRANFILE-OK          VALUE "00".
009200     88  WS-TRANFILE-EOF         VALUE "10".
009300 77  WS-FACTURA-ABIERTA          PIC X(01) VALUE "N".
009400     88  WS-FACT-HAY-ABIERTA     VALUE "S".
009500 01  WS-SUBS.
009600     05  SB-POS                  PIC 9(05) COMP VALUE 0.
009700     05  FILLER                  PIC X(01).
009800 01  FECHA-SISTEMA.
009900     05  S-ANIO                  PIC 9(04).
010000     05  S-MES                   PIC 9(02).
010100     05  S-DIA                   PIC 9(02).
010200*
010300******************************************************************
010400*    REDEFINICION DE LA FECHA DEL SISTEMA COMO UN SOLO CAMPO      *
010500*    CCYYMMDD, USADA PARA LA TRAZA DE ARRANQUE DE LA CORRIDA.     *
010600******************************************************************
010700 01  FECHA-SISTEMA-R REDEFINES FECHA-SISTEMA.
010800     05  FS-FECHA-COMPUESTA      PIC 9(08).
010900 COPY CLITAB.
011000 COPY PRODTAB.
011100 COPY PARMTAB.
011200 COPY FACCTMP.
011300*
011400******************************************************************
011500*    REDEFINICION DE LA FACTURA TEMPORAL COMO UN SOLO CAMPO DE    *
011600*    TEXTO, USADA POR LA TRAZA DE DEPURACION AL ABRIR/CERRAR      *
011700*    UNA FACTURA (DISPLAY DE UNA SOLA VARIABLE).                  *
011800******************************************************************
011900 01  WS-FACTURA-TEXTO REDEFINES WS-FACTURA-TMP.
012000     05  WSFT-TEXTO              PIC X(81).
012100 COPY FACDTMP.
012300 COPY MENSCOPY.
012400 PROCEDURE DIVISION.
012500 0000-INICIO.
012600     PERFORM 0100-CARGA-TABLAS.
012700     ACCEPT FECHA-SISTEMA FROM DATE YYYYMMDD.
012800     DISPLAY "CONTROL-FACTURACION - INICIO DE CORRIDA - FECHA "
012900             FS-FECHA-COMPUESTA.
013000     OPEN INPUT TRANFILE.
013100     PERFORM 1000-LEE-TRANSACCION.
013200     PERFORM 2000-PROCESA-TRANSACCION THRU 2000-EXIT
013300         UNTIL WS-TRANFILE-EOF.
013400     IF WS-FACT-HAY-ABIERTA
013500         PERFORM 5000-CIERRA-FACTURA
013600     END-IF.
013700     CLOSE TRANFILE.
013800     PERFORM 9000-REGRABA-PARAMETROS.
013900     DISPLAY "CONTROL-FACTURACION - FIN DE CORRIDA".
014000     STOP RUN.
014100*
014200 0100-CARGA-TABLAS.
014300*    FILES - LOS TRES MAESTROS SE CARGAN COMPLETOS EN MEMORIA AL
014400*    INICIO DE LA CORRIDA. SE ASUME QUE CADA MAESTRO YA ESTA EN
014500*    EL ORDEN DE SU LLAVE (CLIFILE POR CEDULA, PRODFILE POR
014600*    CODIGO), IGUAL QUE ASUME EL SEARCH ALL DE FACTOP1/OP2/OP4
014700*    (VER MANT-PRODUCTOS 2001-06-25 SR-0850).
014800     MOVE 0 TO TB-CLI-TOTAL.
014900     OPEN INPUT CLIFILE.
015000     PERFORM 0110-CARGA-UN-CLIENTE THRU 0110-EXIT
015100         UNTIL WS-CLIFILE-EOF.
015200     CLOSE CLIFILE.
015300     MOVE 0 TO TB-PRO-TOTAL.
015400     OPEN INPUT PRODFILE.
015500     PERFORM 0120-CARGA-UN-PRODUCTO THRU 0120-EXIT
015600         UNTIL WS-PRODFILE-EOF.
015700     CLOSE PRODFILE.
015800     MOVE 0 TO TB-PAR-TOTAL.
015900     OPEN INPUT PARMFILE.
016000     PERFORM 0130-CARGA-UN-PARAMETRO THRU 0130-EXIT
016100         UNTIL WS-PARMFILE-EOF.
016200     CLOSE PARMFILE.
016300*
016400 0110-CARGA-UN-CLIENTE.
016500     READ CLIFILE
016600         AT END
016700             SET WS-CLIFILE-EOF TO TRUE
016800         NOT AT END
016900             ADD 1 TO TB-CLI-TOTAL
017000             MOVE CLI-CEDULA-CLIENTE TO TB-CLI-CEDULA (TB-CLI-TOTAL)
017100             MOVE CLI-APELLIDOS      TO TB-CLI-APELLIDOS (TB-CLI-TOTAL)
017200             MOVE CLI-NOMBRES        TO TB-CLI-NOMBRES (TB-CLI-TOTAL)
017300             MOVE CLI-DIRECCION      TO TB-CLI-DIRECCION (TB-CLI-TOTAL)
017400     END-READ.
017500 0110-EXIT.
017600     EXIT.
017700*
017800 0120-CARGA-UN-PRODUCTO.
017900     READ PRODFILE
018000         AT END
018100             SET WS-PRODFILE-EOF TO TRUE
018200         NOT AT END
018300             ADD 1 TO TB-PRO-TOTAL
018400             MOVE PRO-CODIGO-PRODUCTO TO TB-PRO-CODIGO (TB-PRO-TOTAL)
018500             MOVE PRO-NOMBRE          TO TB-PRO-NOMBRE (TB-PRO-TOTAL)
018600             MOVE PRO-DESCRIPCION     TO TB-PRO-DESCRIPCION (TB-PRO-TOTAL)
018700             MOVE PRO-EXISTENCIA      TO TB-PRO-EXISTENCIA (TB-PRO-TOTAL)
018800             MOVE PRO-PRECIO-UNITARIO TO TB-PRO-PRECIO (TB-PRO-TOTAL)
018900             MOVE PRO-TIENE-IMPUESTO  TO TB-PRO-IMPUESTO (TB-PRO-TOTAL)
019000     END-READ.
019100 0120-EXIT.
019200     EXIT.
019300*
019400 0130-CARGA-UN-PARAMETRO.
019500     READ PARMFILE
019600         AT END
019700             SET WS-PARMFILE-EOF TO TRUE
019800         NOT AT END
019900             ADD 1 TO TB-PAR-TOTAL
020000             MOVE PAR-NOMBRE-PARAMETRO TO TB-PAR-NOMBRE (TB-PAR-TOTAL)
020100             MOVE PAR-VALOR-PARAMETRO  TO TB-PAR-VALOR (TB-PAR-TOTAL)
020200     END-READ.
020300 0130-EXIT.
020400     EXIT.
020500*
020600 1000-LEE-TRANSACCION.
020700     READ TRANFILE
020800         AT END
020900             SET WS-TRANFILE-EOF TO TRUE
021000     END-READ.
021100*
021200 2000-PROCESA-TRANSACCION.
021300*    UN REGISTRO 'C' CIERRA (SI HABIA UNA ABIERTA) Y ABRE UNA
021400*    FACTURA NUEVA; UN REGISTRO 'L' LE AGREGA UNA LINEA A LA
021500*    FACTURA QUE ESTA ABIERTA EN ESE MOMENTO.
021600     EVALUATE TRUE
021700         WHEN TR-ES-CABECERA
021800             PERFORM 2100-NUEVA-FACTURA
021900         WHEN TR-ES-LINEA
022000             PERFORM 2200-AGREGA-LINEA
022100         WHEN OTHER
022200             DISPLAY "AVISO: REGISTRO TRANSACCIONAL CON TIPO '"
022300                     TR-TIPO-REGISTRO "' DESCONOCIDO, SE IGNORA"
022400     END-EVALUATE.
022500     PERFORM 1000-LEE-TRANSACCION.
022600 2000-EXIT.
022700     EXIT.
022800*
022900 2100-NUEVA-FACTURA.
023000     IF WS-FACT-HAY-ABIERTA
023100         PERFORM 5000-CIERRA-FACTURA
023200     END-IF.
023300     CALL "CREA-FACTURA" USING FECHA-SISTEMA
023400                              WS-FACTURA-TMP
023500                              TB-CLIENTES
023600                              TR-CEDULA-CLIENTE
023700                              WS-RESULTADO-OPERACION.
023800     IF RES-OK
023900         MOVE "S" TO WS-FACTURA-ABIERTA
024000     ELSE
024100         DISPLAY "AVISO: FACTURA NO ABIERTA PARA CEDULA '"
024200                 TR-CEDULA-CLIENTE "' - " RES-MENSAJE
024300     END-IF.
024400*
024500 2200-AGREGA-LINEA.
024600     IF NOT WS-FACT-HAY-ABIERTA
024700         DISPLAY "AVISO: LINEA DE DETALLE SIN FACTURA ABIERTA, "
024800                 "SE IGNORA (CODIGO " TR-CODIGO-PRODUCTO ")"
024900     ELSE
025000         CALL "AGREGA-DETALLE" USING WS-FACTURA-TMP
025100                                    TB-DETALLE-TMP
025200                                    TB-PRODUCTOS
025300                                    TB-PARAMETROS
025400                                    TR-CODIGO-PRODUCTO
025500                                    TR-CANTIDAD
025600                                    WS-RESULTADO-OPERACION
025700         IF NOT RES-OK
025800             DISPLAY "AVISO: LINEA RECHAZADA - " RES-MENSAJE
025900         END-IF
026000     END-IF.
026100*
026200 5000-CIERRA-FACTURA.
026300*    SE GRABA LA FACTURA QUE ESTABA ABIERTA, YA SEA PORQUE LLEGO
026400*    UN NUEVO REGISTRO 'C' O PORQUE SE LLEGO A FIN DE ARCHIVO CON
026500*    UNA FACTURA PENDIENTE (SR-1247).
026600     CALL "GRABA-FACTURA" USING WS-FACTURA-TMP
026700                               TB-DETALLE-TMP
026800                               TB-PARAMETROS
026900                               WS-RESULTADO-OPERACION.
027000     IF NOT RES-OK
027100         DISPLAY "AVISO: FACTURA NO GRABADA - " RES-MENSAJE
027200     END-IF.
027300     MOVE "N" TO WS-FACTURA-ABIERTA.
027400     MOVE 0 TO TB-DET-TOTAL.
027500*
027600 9000-REGRABA-PARAMETROS.
027700*    LOS CONTADORES cont_facturas Y cont_facturas_det QUEDARON
027800*    ACTUALIZADOS EN MEMORIA POR GRABA-FACTURA (SR-1102); SE
027900*    REGRABA PARMFILE COMPLETO AL FINAL DE LA CORRIDA PARA QUE LA
028000*    PROXIMA CORRIDA ARRANQUE DESDE AHI.
028100     OPEN OUTPUT PARMFILE.
028200     PERFORM 9010-GRABA-UN-PARAMETRO THRU 9010-EXIT
028300         VARYING SB-POS FROM 1 BY 1 UNTIL SB-POS > TB-PAR-TOTAL.
028400     CLOSE PARMFILE.
028500*
028600 9010-GRABA-UN-PARAMETRO.
028700     MOVE TB-PAR-NOMBRE (SB-POS) TO PAR-NOMBRE-PARAMETRO.
028800     MOVE TB-PAR-VALOR (SB-POS)  TO PAR-VALOR-PARAMETRO.
028900     WRITE REG-PARAMETRO.
029000 9010-EXIT.
029100     EXIT.
