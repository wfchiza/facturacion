000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MANT-PRODUCTOS.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-18.
000600 DATE-COMPILED.  1991-03-18.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  MANTENIMIENTO DEL MAESTRO DE PRODUCTOS EN     *
001000*                   MEMORIA (INSERTAR/ACTUALIZAR/ELIMINAR/        *
001100*                   LISTAR) Y REGRABACION COMPLETA DE PRODFILE    *
001200*                   CADA VEZ QUE LA TABLA CAMBIA. NO HAY MAS      *
001300*                   VALIDACION QUE EL FORMATO DEL REGISTRO - EL   *
001400*                   DIGITADOR ES RESPONSABLE DE LOS DATOS.        *
001500*----------------------------------------------------------------*
001600*    HISTORIAL DE CAMBIOS                                        *
001700*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001800*    ---------- ------- ---------- ------------------------------*
001900*    1991-03-18 CR      -          VERSION ORIGINAL (SOLO        *
002000*                                  INSERTAR Y LISTAR).            *
002100*    1995-02-20 CR      SR-0518    SE AGREGAN ACTUALIZAR Y        *
002200*                                  ELIMINAR (ANTES SE BORRABA Y   *
002300*                                  SE VOLVIA A CREAR EL PRODUCTO).*
002400*    1998-09-14 MRG     Y2K-014    REVISION Y2K: SIN CAMPOS DE    *
002500*                                  FECHA EN ESTE PROGRAMA.        *
002600*    2001-06-25 LT      SR-0850    LA TABLA SE MANTIENE ORDENADA  *
002700*                                  POR CODIGO-PRODUCTO AL         *
002800*                                  INSERTAR/ELIMINAR (SR-0850,    *
002900*                                  NECESARIO PARA EL SEARCH ALL   *
003000*                                  DE FACTOP2).                   *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PRODFILE ASSIGN TO "PRODFILE"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-PRODFILE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  PRODFILE
004400     LABEL RECORD IS STANDARD.
004500 COPY PRODCOPY.
004600 WORKING-STORAGE SECTION.
004700 77  WS-PRODFILE-STATUS          PIC X(02) VALUE SPACES.
004800     88  WS-PRODFILE-OK          VALUE "00".
004900 01  WS-SUBS.
005000     05  SB-POS                  PIC 9(05) COMP VALUE 0.
005100     05  SB-ORIGEN               PIC 9(05) COMP VALUE 0.
005200     05  SB-DESTINO              PIC 9(05) COMP VALUE 0.
005300     05  FILLER                  PIC X(01).
005400 LINKAGE SECTION.
005500*
005600******************************************************************
005700*    CODIGO DE OPERACION SOLICITADA POR EL PROGRAMA LLAMADOR      *
005800*    SOBRE EL CATALOGO DE PRODUCTOS: INSERTAR, ACTUALIZAR,        *
005900*    ELIMINAR O LISTAR.                                          *
005950******************************************************************
006000 01  TR-OPERACION-PRODUCTO       PIC X(01).
006100     88  TR-OPER-INSERTA         VALUE "I".
006200     88  TR-OPER-ACTUALIZA       VALUE "A".
006300     88  TR-OPER-ELIMINA         VALUE "E".
006400     88  TR-OPER-LISTA           VALUE "L".
006500*
006600******************************************************************
006700*    DATOS DEL PRODUCTO A INSERTAR/ACTUALIZAR/ELIMINAR (MISMO     *
006800*    LAYOUT DE REG-PRODUCTO, CON NOMBRES TR- PORQUE ES EL DATO    *
006900*    TRANSACCIONAL QUE ENTRA AL PROGRAMA, NO EL REGISTRO DE       *
007000*    PRODFILE).                                                   *
007100******************************************************************
007200 01  TR-PRODUCTO.
007300     05  TR-PROD-CODIGO          PIC 9(09).
007400     05  TR-PROD-NOMBRE          PIC X(60).
007500     05  TR-PROD-DESCRIPCION     PIC X(200).
007600     05  TR-PROD-EXISTENCIA      PIC 9(09).
007700     05  TR-PROD-PRECIO          PIC 9(09)V9(2).
007800     05  TR-PROD-IMPUESTO        PIC X(01).
007900     05  FILLER                  PIC X(08).
007910*
007920******************************************************************
007930*    REDEFINICION DEL PRECIO RECIBIDO PARA SEPARAR ENTERO Y      *
007940*    CENTAVOS, USADA POR LA TRAZA DE VERIFICACION EN PANTALLA.   *
007950******************************************************************
007960 01  TR-PRECIO-DESGLOSE REDEFINES TR-PRODUCTO.
007970     05  FILLER                  PIC X(69).
007980     05  FILLER                  PIC X(200).
007990     05  FILLER                  PIC X(09).
008000     05  TR-PRECIO-ENTERO        PIC 9(9).
008010     05  TR-PRECIO-CENTAVOS      PIC 9(2).
008020     05  FILLER                  PIC X(09).
008030*
008040******************************************************************
008050*    REDEFINICION DEL PRODUCTO RECIBIDO COMO UN SOLO CAMPO DE    *
008060*    TEXTO PARA LA TRAZA DE DEPURACION (DISPLAY DE UNA VARIABLE).*
008070******************************************************************
008080 01  TR-PRODUCTO-TEXTO REDEFINES TR-PRODUCTO.
008090     05  TRT-TEXTO               PIC X(298).
008100 COPY PRODTAB.
008110 COPY MENSCOPY.
008200 PROCEDURE DIVISION USING TR-OPERACION-PRODUCTO
008300                          TR-PRODUCTO
008400                          TB-PRODUCTOS
008500                          WS-RESULTADO-OPERACION.
008600 0000-INICIO.
008700     MOVE "0" TO RES-CODIGO.
008800     MOVE SPACES TO RES-MENSAJE.
008900     EVALUATE TRUE
009000         WHEN TR-OPER-INSERTA
009100             PERFORM 1000-INSERTA-PRODUCTO
009200         WHEN TR-OPER-ACTUALIZA
009300             PERFORM 2000-ACTUALIZA-PRODUCTO
009400         WHEN TR-OPER-ELIMINA
009500             PERFORM 3000-ELIMINA-PRODUCTO
009600         WHEN TR-OPER-LISTA
009700             PERFORM 4000-LISTA-PRODUCTOS
009800         WHEN OTHER
009900             MOVE "9" TO RES-CODIGO
010000             MOVE MENS-SIN-CODIGO-PROD TO RES-MENSAJE
010100     END-EVALUATE.
010200     IF RES-OK AND NOT TR-OPER-LISTA
010300         PERFORM 5000-REGRABA-PRODFILE
010400     END-IF.
010500     GOBACK.
010600*
010700 1000-INSERTA-PRODUCTO.
010800*    NO SE VALIDA NADA MAS QUE EL CODIGO DUPLICADO - EL RESTO DE
010810*    LOS CAMPOS SE ACEPTAN TAL COMO LOS ENVIA EL LLAMADOR. SOLO
010820*    HACE FALTA ENCONTRAR EL PUNTO DE INSERCION QUE MANTENGA LA
010830*    TABLA ORDENADA.
010900     PERFORM 1100-BUSCA-POSICION.
011000     IF SB-POS NOT > TB-PRO-TOTAL
011100         AND TB-PRO-CODIGO (SB-POS) = TR-PROD-CODIGO
011200         MOVE "9" TO RES-CODIGO
011300         MOVE MENS-PRODUCTO-DUPLICADO TO RES-MENSAJE
011400     ELSE
011500         PERFORM 1200-ABRE-ESPACIO
011600         ADD 1 TO TB-PRO-TOTAL
011700         MOVE TR-PROD-CODIGO      TO TB-PRO-CODIGO (SB-POS)
011800         MOVE TR-PROD-NOMBRE      TO TB-PRO-NOMBRE (SB-POS)
011900         MOVE TR-PROD-DESCRIPCION TO TB-PRO-DESCRIPCION (SB-POS)
012000         MOVE TR-PROD-EXISTENCIA  TO TB-PRO-EXISTENCIA (SB-POS)
012100         MOVE TR-PROD-PRECIO      TO TB-PRO-PRECIO (SB-POS)
012200         MOVE TR-PROD-IMPUESTO    TO TB-PRO-IMPUESTO (SB-POS)
012300     END-IF.
012400*
012500 1100-BUSCA-POSICION.
012600*    UBICA LA PRIMERA POSICION DE LA TABLA CUYO CODIGO ES MAYOR
012700*    O IGUAL AL CODIGO NUEVO (LA TABLA VIENE ORDENADA ASCENDENTE).
012800     MOVE 1 TO SB-POS.
012900     PERFORM 1110-AVANZA-POSICION THRU 1110-EXIT
013000         UNTIL SB-POS > TB-PRO-TOTAL
013100            OR TB-PRO-CODIGO (SB-POS) NOT < TR-PROD-CODIGO.
013200*
013300 1110-AVANZA-POSICION.
013400     ADD 1 TO SB-POS.
013500 1110-EXIT.
013600     EXIT.
013700*
013800 1200-ABRE-ESPACIO.
013900*    CORRE UNA POSICION HACIA ABAJO TODAS LAS ENTRADAS DESDE EL
014000*    FINAL DE LA TABLA HASTA LA POSICION DE INSERCION, PARA
014100*    DEJAR LIBRE SB-POS.
014200     IF SB-POS > TB-PRO-TOTAL
014300         CONTINUE
014400     ELSE
014500         PERFORM 1210-DESPLAZA-UNA THRU 1210-EXIT
014600             VARYING SB-DESTINO FROM TB-PRO-TOTAL BY -1
014700                 UNTIL SB-DESTINO < SB-POS
014800     END-IF.
014900*
015000 1210-DESPLAZA-UNA.
015100     COMPUTE SB-ORIGEN = SB-DESTINO + 1.
015200     MOVE TB-PRO-ENTRADA (SB-DESTINO) TO TB-PRO-ENTRADA (SB-ORIGEN).
015300 1210-EXIT.
015400     EXIT.
015500*
015600 2000-ACTUALIZA-PRODUCTO.
015700     SET IX-PRODUCTO TO 1.
015800     SEARCH ALL TB-PRO-ENTRADA
015900         AT END
016000             MOVE "9" TO RES-CODIGO
016100             MOVE MENS-PRODUCTO-NO-EXISTE TO RES-MENSAJE
016200         WHEN TB-PRO-CODIGO (IX-PRODUCTO) = TR-PROD-CODIGO
016300             MOVE TR-PROD-NOMBRE      TO TB-PRO-NOMBRE (IX-PRODUCTO)
016400             MOVE TR-PROD-DESCRIPCION
016500                             TO TB-PRO-DESCRIPCION (IX-PRODUCTO)
016600             MOVE TR-PROD-EXISTENCIA
016700                             TO TB-PRO-EXISTENCIA (IX-PRODUCTO)
016800             MOVE TR-PROD-PRECIO      TO TB-PRO-PRECIO (IX-PRODUCTO)
016900             MOVE TR-PROD-IMPUESTO    TO TB-PRO-IMPUESTO (IX-PRODUCTO)
017000     END-SEARCH.
017100*
017200 3000-ELIMINA-PRODUCTO.
017300     SET IX-PRODUCTO TO 1.
017400     SEARCH ALL TB-PRO-ENTRADA
017500         AT END
017600             MOVE "9" TO RES-CODIGO
017700             MOVE MENS-PRODUCTO-NO-EXISTE TO RES-MENSAJE
017800         WHEN TB-PRO-CODIGO (IX-PRODUCTO) = TR-PROD-CODIGO
017900             SET SB-POS TO IX-PRODUCTO
018000             PERFORM 3100-CIERRA-ESPACIO
018100             SUBTRACT 1 FROM TB-PRO-TOTAL
018200     END-SEARCH.
018300*
018400 3100-CIERRA-ESPACIO.
018500*    CORRE UNA POSICION HACIA ARRIBA TODAS LAS ENTRADAS DESPUES
018600*    DE LA POSICION ELIMINADA, PARA CERRAR EL HUECO.
018700     COMPUTE SB-ORIGEN = SB-POS + 1.
018800     PERFORM 3110-DESPLAZA-UNA THRU 3110-EXIT
018900         VARYING SB-ORIGEN FROM SB-ORIGEN BY 1
019000             UNTIL SB-ORIGEN > TB-PRO-TOTAL.
019100*
019200 3110-DESPLAZA-UNA.
019300     COMPUTE SB-DESTINO = SB-ORIGEN - 1.
019400     MOVE TB-PRO-ENTRADA (SB-ORIGEN) TO TB-PRO-ENTRADA (SB-DESTINO).
019500 3110-EXIT.
019600     EXIT.
019700*
019800 4000-LISTA-PRODUCTOS.
019900*    LISTADO DE REFERENCIA SOLO POR TRAZA DISPLAY - NO HAY
020000*    REPORTE IMPRESO PARA MANTENIMIENTO DE PRODUCTOS.
020100     PERFORM 4010-MUESTRA-UN-PRODUCTO THRU 4010-EXIT
020200         VARYING SB-POS FROM 1 BY 1
020300             UNTIL SB-POS > TB-PRO-TOTAL.
020400*
020500 4010-MUESTRA-UN-PRODUCTO.
020600     DISPLAY "PRODUCTO " TB-PRO-CODIGO (SB-POS) " "
020700             TB-PRO-NOMBRE (SB-POS) (1:30).
020800 4010-EXIT.
020900     EXIT.
021000*
021100 5000-REGRABA-PRODFILE.
021200*    REGRABACION COMPLETA DE PRODFILE - EL ARCHIVO ES SECUENCIAL Y
021300*    NO SE PUEDE ACTUALIZAR UN SOLO REGISTRO EN SITIO.
021400     OPEN OUTPUT PRODFILE.
021500     PERFORM 5010-GRABA-UN-PRODUCTO THRU 5010-EXIT
021600         VARYING SB-POS FROM 1 BY 1
021700             UNTIL SB-POS > TB-PRO-TOTAL.
021800     CLOSE PRODFILE.
021900*
022000 5010-GRABA-UN-PRODUCTO.
022100     MOVE TB-PRO-CODIGO (SB-POS)      TO PRO-CODIGO-PRODUCTO.
022200     MOVE TB-PRO-NOMBRE (SB-POS)      TO PRO-NOMBRE.
022300     MOVE TB-PRO-DESCRIPCION (SB-POS) TO PRO-DESCRIPCION.
022400     MOVE TB-PRO-EXISTENCIA (SB-POS)  TO PRO-EXISTENCIA.
022500     MOVE TB-PRO-PRECIO (SB-POS)      TO PRO-PRECIO-UNITARIO.
022600     MOVE TB-PRO-IMPUESTO (SB-POS)    TO PRO-TIENE-IMPUESTO.
022700     WRITE REG-PRODUCTO.
022800 5010-EXIT.
022900     EXIT.
