000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CREA-ARCHIVOS.
000300 AUTHOR.         C. RUIZ.
000400 INSTALLATION.   DISTRIBUIDORA CENTRAL - DEPTO SISTEMAS.
000500 DATE-WRITTEN.   1991-03-02.
000600 DATE-COMPILED.  1991-03-02.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800******************************************************************
000900*    PROPOSITO   :  UTILITARIO DE UNA SOLA VEZ QUE CREA VACIOS    *
001000*                   LOS CINCO ARCHIVOS DEL SISTEMA DE             *
001100*                   FACTURACION (CLIFILE, PRODFILE, PARMFILE,     *
001200*                   FACCABFILE Y FACDETFILE) PARA UNA INSTALACION *
001300*                   NUEVA. NO ESCRIBE NINGUN REGISTRO - SOLO      *
001400*                   ABRE EN OUTPUT Y CIERRA CADA ARCHIVO PARA     *
001500*                   QUE EL SISTEMA OPERATIVO LO DEJE CREADO.      *
001600*----------------------------------------------------------------*
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001900*    ---------- ------- ---------- ------------------------------*
002000*    1991-03-02 CR      -          VERSION ORIGINAL (CLIFILE Y    *
002100*                                  PRODFILE UNICAMENTE).          *
002200*    1991-03-09 CR      -          SE AGREGAN FACCABFILE Y        *
002300*                                  FACDETFILE (YA EXISTE EL       *
002400*                                  LAYOUT DE FACTURA).            *
002500*    1991-03-11 CR      -          SE AGREGA PARMFILE (VALOR-IVA  *
002600*                                  Y LOS DOS CONTADORES).         *
002700*    1998-09-25 MRG     Y2K-014    REVISION Y2K: NINGUN REGISTRO  *
002800*                                  SE ESCRIBE AQUI, NO APLICA.    *
002850*    2008-04-14 LT      SR-1233    EL VALOR SEMBRADO EN LOS TRES  *
002860*                                  PARAMETROS QUEDABA ALINEADO A  *
002870*                                  LA IZQUIERDA (DIGITOS EN LOS   *
002880*                                  PRIMEROS 18 BYTES DEL CAMPO DE *
002890*                                  30) Y NO CUADRABA CON LA        *
002895*                                  VENTANA DE LOS ULTIMOS 18 BYTES*
002896*                                  QUE USAN PAR-VALOR-9/TB-PAR-   *
002897*                                  VALOR-N PARA SUMAR 1 AL        *
002898*                                  CONSECUTIVO - SE INVIRTIO EL   *
002899*                                  ORDEN DE WS-CONTADOR-INICIAL.  *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CLIFILE ASSIGN TO "CLIFILE"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-CLIFILE-STATUS.
003900     SELECT PRODFILE ASSIGN TO "PRODFILE"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-PRODFILE-STATUS.
004200     SELECT PARMFILE ASSIGN TO "PARMFILE"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PARMFILE-STATUS.
004500     SELECT FACCABFILE ASSIGN TO "FACCABFILE"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FACCAB-STATUS.
004800     SELECT FACDETFILE ASSIGN TO "FACDETFILE"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FACDET-STATUS.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CLIFILE
005400     LABEL RECORD IS STANDARD.
005500 COPY CLICOPY.
005600 FD  PRODFILE
005700     LABEL RECORD IS STANDARD.
005800 COPY PRODCOPY.
005900 FD  PARMFILE
006000     LABEL RECORD IS STANDARD.
006100 COPY PARMCOPY.
006200 FD  FACCABFILE
006300     LABEL RECORD IS STANDARD.
006400 COPY FACCCOPY.
006500 FD  FACDETFILE
006600     LABEL RECORD IS STANDARD.
006700 COPY FACDCOPY.
006800 WORKING-STORAGE SECTION.
006900 77  WS-CLIFILE-STATUS           PIC X(02) VALUE SPACES.
007000     88  WS-CLIFILE-OK           VALUE "00".
007100 77  WS-PRODFILE-STATUS          PIC X(02) VALUE SPACES.
007200     88  WS-PRODFILE-OK          VALUE "00".
007300 77  WS-PARMFILE-STATUS          PIC X(02) VALUE SPACES.
007400     88  WS-PARMFILE-OK          VALUE "00".
007500 77  WS-FACCAB-STATUS            PIC X(02) VALUE SPACES.
007600     88  WS-FACCAB-OK            VALUE "00".
007700 77  WS-FACDET-STATUS            PIC X(02) VALUE SPACES.
007800     88  WS-FACDET-OK            VALUE "00".
007900 01  WS-CONTADOR-INICIAL.
008000     05  FILLER                  PIC X(12) VALUE SPACES.
008050     05  WSC-VALOR-CERO          PIC 9(18) VALUE 0.
008200*
008300******************************************************************
008400*    REDEFINICION DEL CONTADOR INICIAL COMO TEXTO, PARA CARGARLO  *
008500*    DIRECTO EN EL CAMPO PAR-VALOR-PARAMETRO (QUE ES ALFANUMERICO)*
008600*    AL SEMBRAR LOS PARAMETROS DE ARRANQUE EN PARMFILE. EL VALOR  *
008650*    NUMERICO VA ALINEADO A LA DERECHA EN LOS ULTIMOS 18 BYTES,   *
008660*    IGUAL QUE LO ESPERA LA REDEFINICION PAR-VALOR-9 DE PARMCOPY  *
008670*    Y LA TB-PAR-VALOR-N DE PARMTAB (SR-1102 - VER 3000-CREA-     *
008680*    PARMFILE MAS ABAJO, CORREGIDO SR-1233).                      *
008700******************************************************************
008800 01  WS-CONTADOR-TEXTO REDEFINES WS-CONTADOR-INICIAL.
008900     05  WSC-TEXTO               PIC X(30).
009000 PROCEDURE DIVISION.
009100 0000-INICIO.
009200     PERFORM 1000-CREA-CLIFILE.
009300     PERFORM 2000-CREA-PRODFILE.
009400     PERFORM 3000-CREA-PARMFILE.
009500     PERFORM 4000-CREA-FACCABFILE.
009600     PERFORM 5000-CREA-FACDETFILE.
009700     DISPLAY "CREA-ARCHIVOS - LOS CINCO ARCHIVOS QUEDARON CREADOS".
009800     STOP RUN.
009900*
010000 1000-CREA-CLIFILE.
010100     OPEN OUTPUT CLIFILE.
010200     CLOSE CLIFILE.
010300*
010400 2000-CREA-PRODFILE.
010500     OPEN OUTPUT PRODFILE.
010600     CLOSE PRODFILE.
010700*
010800 3000-CREA-PARMFILE.
010900*    SE SIEMBRAN LOS TRES PARAMETROS DE ARRANQUE (VALOR-IVA Y LOS *
010950*    DOS CONTADORES CORRELATIVOS) EN CERO, PARA QUE MANT-         *
010960*    PRODUCTOS/GRABA-FACTURA/CALCULA-FACTURA LOS ENCUENTREN DESDE *
010970*    LA PRIMERA CORRIDA DE UNA INSTALACION NUEVA EN VEZ DE        *
010980*    RECHAZAR TODA TRANSACCION POR "PARAMETRO NO ENCONTRADO"      *
010990*    (VER PARM-NOMBRES-CONOCIDOS EN PARMCOPY). SR-1233: EL VALOR  *
011000*    QUEDA ALINEADO A LA DERECHA EN WSC-VALOR-CERO PARA QUE CAIGA *
011100*    EN LOS ULTIMOS 18 BYTES DEL CAMPO, LA MISMA VENTANA QUE      *
011200*    PAR-VALOR-9/TB-PAR-VALOR-N.                                  *
011300     MOVE 0 TO WSC-VALOR-CERO.
011400     OPEN OUTPUT PARMFILE.
011500     MOVE PARM-NOM-IVA TO PAR-NOMBRE-PARAMETRO.
011600     MOVE WSC-TEXTO TO PAR-VALOR-PARAMETRO.
011700     WRITE REG-PARAMETRO.
011800     MOVE PARM-NOM-CONT-FAC TO PAR-NOMBRE-PARAMETRO.
011900     MOVE WSC-TEXTO TO PAR-VALOR-PARAMETRO.
012000     WRITE REG-PARAMETRO.
012100     MOVE PARM-NOM-CONT-DET TO PAR-NOMBRE-PARAMETRO.
012200     MOVE WSC-TEXTO TO PAR-VALOR-PARAMETRO.
012300     WRITE REG-PARAMETRO.
012400     CLOSE PARMFILE.
012500*
012600 4000-CREA-FACCABFILE.
012700     OPEN OUTPUT FACCABFILE.
012800     CLOSE FACCABFILE.
012900*
013000 5000-CREA-FACDETFILE.
013100     OPEN OUTPUT FACDETFILE.
013200     CLOSE FACDETFILE.
