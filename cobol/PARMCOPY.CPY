000100******************************************************************
000200*    COPYBOOK    :  PARMCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DEL REGISTRO DEL ARCHIVO DE           *
000500*                   PARAMETROS DEL SISTEMA (PARMFILE) - SOLO EL  *
000600*                   REGISTRO FISICO, PARA USO EN LA FD. LA TABLA *
000700*                   EN MEMORIA ESTA EN PARMTAB.CPY (VER SR-1102) *
000750*                   PARA QUE UN COPY DENTRO DE LA FD NO ARRASTRE *
000760*                   LA TABLA AL BUFFER DEL ARCHIVO.              *
000800*    AUTOR       :  C. RUIZ                                      *
000900*    FECHA-ORIG  :  1991-03-07                                   *
001000*----------------------------------------------------------------*
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001300*    ---------- ------- ---------- ------------------------------*
001400*    1991-03-07 CR      -          VERSION ORIGINAL (SOLO        *
001500*                                  VALOR-IVA).                   *
001600*    1992-07-22 CR      SR-0201    SE AGREGAN CONT-FACTURAS Y    *
001700*                                  CONT-FACTURAS-DET COMO FILAS  *
001800*                                  ADICIONALES DE PARAMETRO.     *
001900*    1998-09-30 MRG     Y2K-021    REVISION Y2K: VALOR-PARAMETRO *
002000*                                  ES TEXTO, NO SE VIO AFECTADO. *
002050*    2004-02-09 LT      SR-1102    SE SEPARA TB-PARAMETROS A     *
002060*                                  PARMTAB.CPY (SR-1102, MISMA   *
002070*                                  RAZON QUE FACCTMP/FACDTMP).   *
002100******************************************************************
002200 01  REG-PARAMETRO.
002300     05  PAR-NOMBRE-PARAMETRO    PIC X(30).
002400     05  PAR-VALOR-PARAMETRO     PIC X(30).
002450     05  FILLER                  PIC X(05).
002500*
002600******************************************************************
002700*    REDEFINICION NUMERICA DEL VALOR, USADA CUANDO EL PARAMETRO  *
002800*    ES UNO DE LOS CONTADORES CORRELATIVOS (SOLO DIGITOS).       *
002900******************************************************************
003000 01  PAR-VALOR-NUMERICO REDEFINES REG-PARAMETRO.
003100     05  FILLER                  PIC X(30).
003150     05  FILLER                  PIC X(12).
003200     05  PAR-VALOR-9             PIC 9(18).
003250     05  FILLER                  PIC X(05).
003300*
003400******************************************************************
003500*    NOMBRES RECONOCIDOS DE PARAMETRO: PORCENTAJE DE IVA Y LOS   *
003550*    DOS CONTADORES CORRELATIVOS DE FACTURACION.                 *
003600******************************************************************
003700 01  PARM-NOMBRES-CONOCIDOS.
005100     05  PARM-NOM-IVA            PIC X(30) VALUE "valor_iva".
005200     05  PARM-NOM-CONT-FAC       PIC X(30) VALUE "cont_facturas".
005300     05  PARM-NOM-CONT-DET       PIC X(30) VALUE
005400                                       "cont_facturas_det".
005450     05  FILLER                  PIC X(05).
