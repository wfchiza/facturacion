000100******************************************************************
000200*    COPYBOOK    :  FACDCOPY.CPY                                 *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  LAYOUT DEL DETALLE DE FACTURA (FACDETFILE).  *
000500*    AUTOR       :  C. RUIZ                                      *
000600*    FECHA-ORIG  :  1991-03-09                                   *
000700*----------------------------------------------------------------*
000800*    HISTORIAL DE CAMBIOS                                        *
000900*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001000*    ---------- ------- ---------- ------------------------------*
001100*    1991-03-09 CR      -          VERSION ORIGINAL.             *
001200*    1996-01-15 CR      SR-0601    PRECIO-UNITARIO-VENTA SE      *
001300*                                  CONGELA AL AGREGAR LA LINEA   *
001400*                                  (YA NO SE RELEE DEL MAESTRO   *
001500*                                  AL GRABAR LA FACTURA).        *
001600******************************************************************
001700 01  REG-FACTURA-DET.
001800     05  FDT-NUMERO-FACTURA-DET  PIC 9(09).
001900     05  FDT-NUMERO-FACTURA      PIC X(09).
002000     05  FDT-CODIGO-PRODUCTO     PIC 9(09).
002100     05  FDT-CANTIDAD            PIC 9(05).
002200     05  FDT-PRECIO-UNIT-VENTA   PIC 9(09)V9(2).
002300     05  FILLER                  PIC X(05).
002400*
002500******************************************************************
002600*    REDEFINICION DE CANTIDAD/PRECIO PARA EL CALCULO DE LA       *
002700*    EXTENSION DE LINEA (CANTIDAD * PRECIO-UNITARIO-VENTA).      *
002800******************************************************************
002900 01  FDT-CANTIDAD-PRECIO REDEFINES REG-FACTURA-DET.
003000     05  FILLER                  PIC X(27).
003100     05  FDT-CANTIDAD-S          PIC S9(05).
003200     05  FDT-PRECIO-S            PIC S9(09)V9(2).
003300     05  FILLER                  PIC X(05).
003400