000100******************************************************************
000200*    COPYBOOK    :  PRODTAB.CPY                                  *
000300*    SISTEMA     :  FACTURACION                                  *
000400*    DESCRIPCION :  TABLA EN MEMORIA DE PRODUCTOS - CARGADA UNA   *
000500*                   VEZ POR CORRIDA DESDE PRODFILE Y ORDENADA POR *
000600*                   CODIGO-PRODUCTO PARA SEARCH ALL (SEPARADA DEL *
000700*                   LAYOUT DE PRODFILE PARA QUE UN COPY DENTRO DE *
000800*                   LA FD NO ARRASTRE ESTA TABLA AL BUFFER DEL    *
000900*                   ARCHIVO).                                    *
001000*    AUTOR       :  C. RUIZ                                      *
001100*    FECHA-ORIG  :  1991-03-06                                   *
001200*----------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      AUTOR   TICKET     DESCRIPCION                   *
001500*    ---------- ------- ---------- ------------------------------*
001600*    1991-03-06 CR      -          VERSION ORIGINAL (SEPARADA    *
001700*                                  DEL LAYOUT DE PRODFILE).      *
001800*    1995-02-14 CR      SR-0518    SE AGREGA TB-PRO-IMPUESTO     *
001900*                                  PARA REFLEJAR REG-PRODUCTO.   *
002000******************************************************************
002100 01  TB-PRODUCTOS.
002200     05  TB-PRO-TOTAL            PIC 9(5)  COMP.
002250     05  FILLER                  PIC X(01).
002300     05  TB-PRO-ENTRADA OCCURS 1 TO 5000 TIMES
002400                         DEPENDING ON TB-PRO-TOTAL
002500                         ASCENDING KEY IS TB-PRO-CODIGO
002600                         INDEXED BY IX-PRODUCTO.
002700         10  TB-PRO-CODIGO       PIC 9(9).
002800         10  TB-PRO-NOMBRE       PIC X(60).
002900         10  TB-PRO-DESCRIPCION  PIC X(200).
003000         10  TB-PRO-EXISTENCIA   PIC 9(9).
003100         10  TB-PRO-PRECIO       PIC 9(9)V9(2).
003200         10  TB-PRO-IMPUESTO     PIC X(01).
003300